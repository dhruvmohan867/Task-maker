000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TSKANLYT.                                                
000500 AUTHOR.         LIM KIA HENG.                                            
000600 INSTALLATION.   SYSTEMS DEVELOPMENT - WORKGROUP TOOLS.                   
000700 DATE-WRITTEN.   21 NOV 1994.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
001000*                                                                         
001100*DESCRIPTION :  ANALYTICS PASS OF THE TASK MAINTENANCE SUITE.             
001200*               RUNS AS THE JCL STEP AFTER TSKSCHED (SO THE               
001300*               ESCALATED PRIORITIES ARE ALREADY ON TASK-FILE-            
001400*               IN) AND PRODUCES ONE ANALYTICS-REPORT-FILE                
001500*               CONTAINING THE RUN SUMMARY, THE 8-WEEK TREND,             
001600*               AND THE OWNER/ASSIGNEE PRODUCTIVITY BREAKS, IN            
001700*               THAT ORDER.  READ ONLY AGAINST TASK-FILE-IN -             
001800*               THIS STEP NEVER REWRITES A TASK RECORD.                   
001900*                                                                         
002000*================================================================         
002100* HISTORY OF MODIFICATION:                                                
002200*================================================================         
002300* TAGNAN1 RSEETHP 1996-07-03 - INITIAL VERSION - RUN SUMMARY              
002400*                             BLOCK ONLY.                                 
002500* TAGNAN2 RSEETHP 1996-08-05 - ADD 8-WEEK TREND BLOCK (B300,              
002600*                             CALLS TSKDATU FUNCTION MOND).               
002700* TAGNAN3 RSEETHP 1997-06-02 - ADD PRODUCTIVITY-BY-ASSIGNEE BLOCK         
002800*                             (B500/C200/D500) - PREVIOUSLY OWNER         
002900*                             ONLY.                                       
003000* TAGNAN4 RSEETHP 1997-08-19 - SORT WAS UNSTABLE ON A TIE TOTAL -         
003100*                             ADDED THE ASCENDING-USERNAME                
003200*                             TIE-BREAK COMPARE TO C120/C220.             
003300* TAGNAN5 MTANWL  1998-09-02 - REQUEST 3390 - "UNASSIGNED" ROW            
003400*                             WAS BEING DROPPED WHEN NO TASK IN           
003500*                             THE FILE HAD A BLANK ASSIGNEE -             
003600*                             CONFIRMED THIS IS CORRECT (THE ROW          
003700*                             SHOULD ONLY APPEAR WHEN AT LEAST            
003800*                             ONE UNASSIGNED TASK EXISTS) AND             
003900*                             CLOSED AS NOT A DEFECT.                     
004000* TAGNAN6 LKHENGT 1999-01-11 - ADD UPSI-0 TEST-DATE OVERRIDE,             
004100*                             SAME AS TSKSCHED, SO THE TWO STEPS          
004200*                             CAN BE RUN AGAINST THE SAME FIXED           
004300*                             RUN-DATE IN THE TEST REGION.                
004400* TAGNAN7 LKHENGT 1999-11-08 - Y2K - NO CHANGE TO THE JULIAN              
004500*                             ARITHMETIC (ALREADY CCYY-BASED) -           
004600*                             RE-TESTED THE 8-WEEK LABEL BUILD            
004700*                             ACROSS THE 1999/2000 BOUNDARY WITH          
004800*                             UPSI-0 AND SIGNED OFF.                      
004900* TAGNAN8 MTANWL  2001-05-14 - REQUEST 4471 - COMPLETION RATE WAS         
005000*                             TRUNCATING INSTEAD OF ROUNDING WHEN         
005100*                             DONE/TOTAL FELL EXACTLY ON A                
005200*                             ROUNDING BOUNDARY - ADDED ROUNDED           
005300*                             PHRASE TO THE COMPUTE.                      
005400* TAGNAN9 CNGYS   2004-02-19 - RESTRICT THE OWNER/ASSIGNEE TABLES         
005500*                             TO 200 ENTRIES EACH AND DISPLAY A           
005600*                             WARNING RATHER THAN ABEND WHEN THE          
005700*                             201ST DISTINCT NAME TURNS UP - A            
005800*                             DEPARTMENTAL REORG WAS ABOUT TO             
005900*                             BLOW THE OLD 100-ENTRY LIMIT.               
006000*----------------------------------------------------------------*        
006100 EJECT                                                                    
006200**********************                                                    
006300 ENVIRONMENT DIVISION.                                                    
006400**********************                                                    
006500 CONFIGURATION SECTION.                                                   
006600 SOURCE-COMPUTER.  IBM-AS400.                                             
006700 OBJECT-COMPUTER.  IBM-AS400.                                             
006800 SPECIAL-NAMES.                                                           
006900     LOCAL-DATA IS LOCAL-DATA-AREA                                        
007000     UPSI-0 IS UPSI-SWITCH-0                                              
007100         ON  STATUS IS UPSI-0-ON                                          
007200         OFF STATUS IS UPSI-0-OFF.                                        
007300 INPUT-OUTPUT SECTION.                                                    
007400 FILE-CONTROL.                                                            
007500     SELECT TASK-FILE-IN                                                  
007600         ASSIGN TO DATABASE-TASKFILI                                      
007700         ORGANIZATION IS SEQUENTIAL                                       
007800         ACCESS MODE IS SEQUENTIAL                                        
007900         FILE STATUS IS WK-C-FILE-STATUS.                                 
008000     SELECT ANALYTICS-REPORT-FILE                                         
008100         ASSIGN TO DATABASE-TSKARPT                                       
008200         ORGANIZATION IS SEQUENTIAL                                       
008300         ACCESS MODE IS SEQUENTIAL                                        
008400         FILE STATUS IS WK-W00-RPT-FILE-STATUS.                           
008500*                                                                         
008600 EJECT                                                                    
008700***************                                                           
008800 DATA DIVISION.                                                           
008900***************                                                           
009000 FILE SECTION.                                                            
009100 FD  TASK-FILE-IN                                                         
009200     LABEL RECORDS ARE OMITTED.                                           
009300 01  TASK-FILE-IN-REC            PIC X(200).                              
009400*                                                                         
009500 FD  ANALYTICS-REPORT-FILE                                                
009600     LABEL RECORDS ARE OMITTED.                                           
009700     COPY TSKRPT.                                                         
009800*                                                                         
009900*************************                                                 
010000 WORKING-STORAGE SECTION.                                                 
010100*************************                                                 
010200 01  FILLER                      PIC X(24)                                
010300                                  VALUE "** PROGRAM TSKANLYT **".         
010400*                                                                         
010500 01  WK-C-COMMON.                                                         
010600     COPY TSKCMWS.                                                        
010700*                                                                         
010800* ---------------- TASK RECORD READ AREA ------------------------*        
010900     COPY TSKREC.                                                         
011000*                                                                         
011100* ---------------- LINKAGE RECORDS FOR CALLED HELPER PROGRAMS ---*        
011200     COPY PLCYLK.                                                         
011300     COPY DATULK.                                                         
011400*                                                                         
011500* ---------------- CONTROL / MISCELLANEOUS WORK -----------------*        
011600 01  WK-W00-CONTROL-WORK.                                                 
011700     05  WK-W00-EOF-FLAG             PIC X(01)  VALUE "N".                
011800         88  WK-W00-END-OF-TASKS         VALUE "Y".                       
011900     05  WK-W00-RPT-FILE-STATUS      PIC X(02).                           
012000         88  WK-W00-RPT-SUCCESSFUL       VALUE "00".                      
012100     05  WK-W00-RECS-READ            PIC S9(07) COMP VALUE 0.             
012200     05  WK-W00-TEST-RUN-DATE        PIC 9(08)  VALUE 0.                  
012300     05  WK-W00-TASK-OVERDUE-FLAG    PIC X(01)  VALUE "N".                
012400         88  WK-W00-TASK-IS-OVERDUE      VALUE "Y".                       
012500     05  WK-W00-SEARCH-KEY           PIC X(20).                           
012600     05  WK-W00-FOUND-FLAG           PIC X(01).                           
012700         88  WK-W00-ENTRY-FOUND          VALUE "Y".                       
012800     05  WK-W00-WEEK-OFFSET          PIC S9(04) COMP.                     
012900     05  WK-W00-TRD-INDEX            PIC S9(04) COMP.                     
013000     05  WK-W00-LABEL-JULIAN         PIC S9(09) COMP.                     
013100     05  WK-W00-CURR-MONDAY-JULIAN   PIC S9(09) COMP.                     
013200     05  WK-W00-SWAPPED-FLAG         PIC X(01).                           
013300         88  WK-W00-NO-MORE-SWAPS        VALUE "N".                       
013400     05  FILLER                      PIC X(08) VALUE SPACES.              
013500*                                                                         
013600 01  WK-W00-SYSDATE-VIEW.                                                 
013700     05  WK-W00-SYSDATE              PIC 9(06).                           
013800 01  WK-W00-SYSDATE-PARTS REDEFINES WK-W00-SYSDATE-VIEW.                  
013900     05  WK-W00-SYS-YY               PIC 9(02).                           
014000     05  WK-W00-SYS-MM               PIC 9(02).                           
014100     05  WK-W00-SYS-DD               PIC 9(02).                           
014200*                                                                         
014300* ---------------- 8-WEEK TREND TABLE ---------------------------*        
014400 01  WK-W04-TREND-TABLE.                                                  
014500     05  FILLER                      PIC X(04) VALUE SPACES.              
014600     05  WK-W04-TREND-ENTRY OCCURS 8 TIMES.                               
014700         10  WK-W04-TRD-WEEK-START       PIC 9(08).                       
014800         10  WK-W04-TRD-OPEN-CNT         PIC S9(06) COMP.                 
014900         10  WK-W04-TRD-INPROG-CNT       PIC S9(06) COMP.                 
015000         10  WK-W04-TRD-DONE-CNT         PIC S9(06) COMP.                 
015100*                                                                         
015200* ---------------- RUN-TOTAL ACCUMULATORS -----------------------*        
015300 01  WK-W07-TOTALS-WORK.                                                  
015400     05  FILLER                      PIC X(04) VALUE SPACES.              
015500     05  WK-W07-TOTAL                PIC S9(06) COMP VALUE 0.             
015600     05  WK-W07-DONE                 PIC S9(06) COMP VALUE 0.             
015700     05  WK-W07-PENDING              PIC S9(06) COMP VALUE 0.             
015800     05  WK-W07-OVERDUE              PIC S9(06) COMP VALUE 0.             
015900     05  WK-W07-OPEN-CNT             PIC S9(06) COMP VALUE 0.             
016000     05  WK-W07-INPROG-CNT           PIC S9(06) COMP VALUE 0.             
016100     05  WK-W07-LOW-CNT              PIC S9(06) COMP VALUE 0.             
016200     05  WK-W07-MED-CNT              PIC S9(06) COMP VALUE 0.             
016300     05  WK-W07-HIGH-CNT             PIC S9(06) COMP VALUE 0.             
016400     05  WK-W07-COMPLETION-RATE      PIC 9(01)V9(04) VALUE 0.             
016500*                                                                         
016600* ---------------- PRODUCTIVITY BY OWNER TABLE ------------------*        
016700 01  WK-W05-OWNER-TABLE.                                                  
016800     05  FILLER                      PIC X(04) VALUE SPACES.              
016900     05  WK-W05-OWNER-COUNT          PIC S9(04) COMP VALUE 0.             
017000     05  WK-W05-OWNER-IX             PIC S9(04) COMP.                     
017100     05  WK-W05-OWNER-IX2            PIC S9(04) COMP.                     
017200     05  WK-W05-SCAN-IX              PIC S9(04) COMP.                     
017300     05  WK-W05-OWNER-ENTRY OCCURS 200 TIMES.                             
017400         10  WK-W05-OWN-USER             PIC X(20).                       
017500         10  WK-W05-OWN-TOTAL            PIC S9(06) COMP.                 
017600         10  WK-W05-OWN-DONE             PIC S9(06) COMP.                 
017700         10  WK-W05-OWN-OVERDUE          PIC S9(06) COMP.                 
017800 01  WK-W05-OWNER-TEMP.                                                   
017900     05  WK-W05-OWN-TEMP-USER        PIC X(20).                           
018000     05  WK-W05-OWN-TEMP-TOTAL       PIC S9(06) COMP.                     
018100     05  WK-W05-OWN-TEMP-DONE        PIC S9(06) COMP.                     
018200     05  WK-W05-OWN-TEMP-OVERDUE     PIC S9(06) COMP.                     
018300     05  FILLER                      PIC X(04) VALUE SPACES.              
018400*                                                                         
018500* ---------------- PRODUCTIVITY BY ASSIGNEE TABLE ---------------*        
018600 01  WK-W06-ASSIGNEE-TABLE.                                               
018700     05  FILLER                      PIC X(04) VALUE SPACES.              
018800     05  WK-W06-ASSIGNEE-COUNT       PIC S9(04) COMP VALUE 0.             
018900     05  WK-W06-ASSIGNEE-IX          PIC S9(04) COMP.                     
019000     05  WK-W06-ASSIGNEE-IX2         PIC S9(04) COMP.                     
019100     05  WK-W06-SCAN-IX              PIC S9(04) COMP.                     
019200     05  WK-W06-ASG-ENTRY OCCURS 200 TIMES.                               
019300         10  WK-W06-ASG-USER             PIC X(20).                       
019400         10  WK-W06-ASG-TOTAL            PIC S9(06) COMP.                 
019500         10  WK-W06-ASG-DONE             PIC S9(06) COMP.                 
019600         10  WK-W06-ASG-OVERDUE          PIC S9(06) COMP.                 
019700 01  WK-W06-ASSIGNEE-TEMP.                                                
019800     05  WK-W06-ASG-TEMP-USER        PIC X(20).                           
019900     05  WK-W06-ASG-TEMP-TOTAL       PIC S9(06) COMP.                     
020000     05  WK-W06-ASG-TEMP-DONE        PIC S9(06) COMP.                     
020100     05  WK-W06-ASG-TEMP-OVERDUE     PIC S9(06) COMP.                     
020200     05  FILLER                      PIC X(04) VALUE SPACES.              
020300*                                                                         
020400*----------------------------------------------------------------*        
020500 PROCEDURE DIVISION.                                                      
020600*                                                                         
020700 MAIN-MODULE.                                                             
020800*---------------------------------------------------------------*         
020900*    TOP-LEVEL DRIVER, RUN ONCE PER JCL STEP - OPEN/RUN-DATE/             
021000*    TREND-LABEL SET-UP (A000), THE SEQUENTIAL READ AND                   
021100*    ACCUMULATION LOOP (B000), THE TWO PRODUCTIVITY-TABLE SORTS           
021200*    (C000), THE FOUR-BLOCK REPORT WRITE (D000), THEN CLOSE AND           
021300*    DISPLAY RUN COUNTS (Z000) - STRICTLY SEQUENTIAL, NO STEP             
021400*    OVERLAPS THE NEXT.                                                   
021500*---------------------------------------------------------------*         
021600     PERFORM A000-START-PROGRAM-ROUTINE                                   
021700         THRU A099-START-PROGRAM-EX.                                      
021800     PERFORM B000-MAIN-PROCESSING THRU B099-MAIN-PROCESSING-EX.           
021900     PERFORM C000-SORT-PRODUCTIVITY-TABLES THRU C999-SORT-EX.             
022000     PERFORM D000-WRITE-ANALYTICS-REPORT THRU D999-WRITE-RPT-EX.          
022100     PERFORM Z000-END-PROGRAM-ROUTINE THRU Z099-END-PROGRAM-EX.           
022200     GOBACK.                                                              
022300*                                                                         
022400*----------------------------------------------------------------*        
022500*    A000 SERIES - OPEN FILES, ESTABLISH RUN-DATE, BUILD THE              
022600*    8-WEEK TREND LABEL TABLE.                                            
022700*----------------------------------------------------------------*        
022800 A000-START-PROGRAM-ROUTINE.                                              
022900*---------------------------------------------------------------*         
023000*    OPENS BOTH FILES, THEN ESTABLISHES THE RUN DATE (A100), THE          
023100*    CURRENT WEEK'S MONDAY (A200), AND THE 8 TREND-TABLE WEEK             
023200*    LABELS (A300) - EVERYTHING THE B000 READ LOOP NEEDS IS IN            
023300*    PLACE BEFORE THE FIRST TASK RECORD IS READ.  AN OPEN ERROR           
023400*    ON EITHER FILE IS FATAL - SEE Y900.                                  
023500*---------------------------------------------------------------*         
023600     PERFORM A100-ESTABLISH-RUN-DATE THRU A199-ESTABLISH-RUN-EX.          
023700     OPEN INPUT TASK-FILE-IN.                                             
023800     IF NOT WK-C-SUCCESSFUL                                               
023900         DISPLAY "TSKANLYT - TASK-FILE-IN OPEN ERROR - STATUS "           
024000                 WK-C-FILE-STATUS                                         
024100         GO TO Y900-ABNORMAL-TERMINATION.                                 
024200     OPEN OUTPUT ANALYTICS-REPORT-FILE.                                   
024300     IF NOT WK-W00-RPT-SUCCESSFUL                                         
024400         DISPLAY "TSKANLYT - RPT FILE OPEN ERROR - STATUS "               
024500                 WK-W00-RPT-FILE-STATUS                                   
024600         GO TO Y900-ABNORMAL-TERMINATION.                                 
024700     PERFORM A200-ESTABLISH-CURRENT-WEEK                                  
024800         THRU A299-CURRENT-WEEK-EX.                                       
024900     PERFORM A300-BUILD-TREND-LABELS THRU A399-BUILD-LABELS-EX.           
025000 A099-START-PROGRAM-EX.                                                   
025100     EXIT.                                                                
025200*                                                                         
025300 A100-ESTABLISH-RUN-DATE.                                                 
025400*---------------------------------------------------------------*         
025500*    UNDER UPSI-0 THE RUN DATE COMES FROM SYSIN (TEST REGION              
025600*    OVERRIDE, SAME SWITCH AS TSKSCHED - TAGNAN6) SO BOTH BATCH           
025700*    STEPS CAN BE POINTED AT THE SAME FIXED DATE.  OTHERWISE THE          
025800*    RUN DATE IS TODAY'S SYSTEM DATE, WINDOWED TO CCYY (TAGNAN7 -         
025900*    RE-CHECKED ACROSS THE 1999/2000 BOUNDARY, NO CHANGE NEEDED).         
026000*---------------------------------------------------------------*         
026100     IF UPSI-0-ON                                                         
026200         ACCEPT WK-W00-TEST-RUN-DATE FROM SYSIN                           
026300         MOVE WK-W00-TEST-RUN-DATE TO WK-COMMON-RUN-DATE                  
026400         GO TO A199-ESTABLISH-RUN-EX.                                     
026500     ACCEPT WK-W00-SYSDATE FROM DATE.                                     
026600*                        TWO-DIGIT YEAR FROM ACCEPT FROM DATE -           
026700*                        WINDOW IT THE SAME WAY TSKSCHED DOES SO          
026800*                        BOTH STEPS AGREE ON WHICH CENTURY A GIVEN        
026900*                        RUN FALLS IN.                                    
027000     IF WK-W00-SYS-YY < 50                                                
027100         COMPUTE WK-COMMON-DATE-CCYY = 2000 + WK-W00-SYS-YY               
027200     ELSE                                                                 
027300         COMPUTE WK-COMMON-DATE-CCYY = 1900 + WK-W00-SYS-YY.              
027400     MOVE WK-W00-SYS-MM TO WK-COMMON-DATE-MM.                             
027500     MOVE WK-W00-SYS-DD TO WK-COMMON-DATE-DD.                             
027600     MOVE WK-COMMON-DATE TO WK-COMMON-RUN-DATE.                           
027700 A199-ESTABLISH-RUN-EX.                                                   
027800     EXIT.                                                                
027900*                                                                         
028000 A200-ESTABLISH-CURRENT-WEEK.                                             
028100*---------------------------------------------------------------*         
028200*    CALLS TSKDATU (FUNCTION MOND) TO GET THE JULIAN NUMBER OF            
028300*    THE MONDAY ON OR BEFORE THE RUN DATE - THIS IS TABLE ENTRY 8         
028400*    (THE CURRENT WEEK) OF THE 8-WEEK TREND, AND THE ANCHOR EVERY         
028500*    OTHER WEEK'S MONDAY IS COMPUTED BACKWARD FROM IN A300.               
028600*---------------------------------------------------------------*         
028700     MOVE SPACES TO WK-DATU-RECORD.                                       
028800     SET DATU-FN-MONDAY-OF-WEEK TO TRUE.                                  
028900     MOVE WK-COMMON-RUN-DATE TO WK-DATU-IN-DATE.                          
029000     CALL "TSKDATU" USING WK-DATU-RECORD.                                 
029100     MOVE WK-DATU-OUT-JULIAN TO WK-W00-CURR-MONDAY-JULIAN.                
029200 A299-CURRENT-WEEK-EX.                                                    
029300     EXIT.                                                                
029400*                                                                         
029500 A300-BUILD-TREND-LABELS.                                                 
029600*---------------------------------------------------------------*         
029700*    BUILDS THE 8 WEEK-START LABELS FOR THE TREND TABLE, OLDEST           
029800*    (ENTRY 1, 7 WEEKS BACK) THROUGH CURRENT (ENTRY 8) - SEE              
029900*    A310 FOR THE PER-ENTRY JULIAN ARITHMETIC AND ZERO-FILL OF            
030000*    THE COUNTERS.  RUNS ONCE AT START-UP, BEFORE ANY TASK IS             
030100*    READ.                                                                
030200*---------------------------------------------------------------*         
030300     PERFORM A310-BUILD-ONE-LABEL THRU A319-BUILD-ONE-LABEL-EX            
030400         VARYING WK-W00-TRD-INDEX FROM 1 BY 1                             
030500         UNTIL WK-W00-TRD-INDEX > 8.                                      
030600 A399-BUILD-LABELS-EX.                                                    
030700     EXIT.                                                                
030800*                                                                         
030900 A310-BUILD-ONE-LABEL.                                                    
031000*---------------------------------------------------------------*         
031100*    ENTRY N'S MONDAY IS THE CURRENT-WEEK MONDAY LESS                     
031200*    7 * (8 - N) DAYS - ENTRY 8 REDUCES TO THE CURRENT MONDAY             
031300*    ITSELF.  CALLS TSKDATU (FUNCTION CDAT) TO TURN THE JULIAN            
031400*    NUMBER BACK INTO A CCYYMMDD LABEL, THEN ZEROES THIS ENTRY'S          
031500*    THREE STATUS COUNTERS SO B300 HAS A CLEAN SLATE TO ADD               
031600*    INTO.                                                                
031700*---------------------------------------------------------------*         
031800     COMPUTE WK-W00-LABEL-JULIAN =                                        
031900         WK-W00-CURR-MONDAY-JULIAN - 7 * (8 - WK-W00-TRD-INDEX).          
032000     MOVE SPACES TO WK-DATU-RECORD.                                       
032100     SET DATU-FN-JULIAN-TO-DATE TO TRUE.                                  
032200     MOVE WK-W00-LABEL-JULIAN TO WK-DATU-IN-JULIAN.                       
032300     CALL "TSKDATU" USING WK-DATU-RECORD.                                 
032400     MOVE WK-DATU-OUT-DATE                                                
032500         TO WK-W04-TRD-WEEK-START (WK-W00-TRD-INDEX).                     
032600     MOVE 0 TO WK-W04-TRD-OPEN-CNT   (WK-W00-TRD-INDEX)                   
032700               WK-W04-TRD-INPROG-CNT (WK-W00-TRD-INDEX)                   
032800               WK-W04-TRD-DONE-CNT   (WK-W00-TRD-INDEX).                  
032900 A319-BUILD-ONE-LABEL-EX.                                                 
033000     EXIT.                                                                
033100*                                                                         
033200*----------------------------------------------------------------*        
033300*    B000 SERIES - SEQUENTIAL READ LOOP AND ACCUMULATION.                 
033400*----------------------------------------------------------------*        
033500 B000-MAIN-PROCESSING.                                                    
033600*---------------------------------------------------------------*         
033700*    PRIMES THE READ (B100) THEN PERFORMS B150 UNTIL END OF               
033800*    FILE - B150 IS WHERE EACH TASK IS RUN THROUGH ALL FOUR               
033900*    ACCUMULATION STEPS AND THE NEXT RECORD IS READ.  A READ              
034000*    ERROR (OTHER THAN END OF FILE) IS FATAL - SEE Y900.                  
034100*---------------------------------------------------------------*         
034200     PERFORM B100-READ-TASK-RECORD THRU B199-READ-TASK-EX.                
034300     PERFORM B150-PROCESS-ONE-TASK THRU B159-PROCESS-ONE-EX               
034400         UNTIL WK-W00-END-OF-TASKS.                                       
034500 B099-MAIN-PROCESSING-EX.                                                 
034600     EXIT.                                                                
034700*                                                                         
034800 B150-PROCESS-ONE-TASK.                                                   
034900*---------------------------------------------------------------*         
035000*    ONE PASS OF THE MAIN READ LOOP - RUNS EVERY ACCUMULATION             
035100*    PARAGRAPH AGAINST THE CURRENT TASK-RECORD (SUMMARY TOTALS,           
035200*    WEEKLY TREND, OWNER BREAK, ASSIGNEE BREAK) THEN READS THE            
035300*    NEXT RECORD.  ORDER DOES NOT MATTER BETWEEN THE FOUR                 
035400*    ACCUMULATION STEPS - EACH WORKS OFF ITS OWN WORKING-STORAGE          
035500*    AND NONE DEPENDS ON ANOTHER HAVING RUN FIRST.                        
035600*---------------------------------------------------------------*         
035700     PERFORM B200-ACCUMULATE-TOTALS THRU B299-ACCUMULATE-TOT-EX.          
035800     PERFORM B300-ACCUMULATE-WEEKLY-TREND                                 
035900         THRU B399-ACCUMULATE-TRD-EX.                                     
036000     PERFORM B400-ACCUMULATE-BY-OWNER THRU B499-BY-OWNER-EX.              
036100     PERFORM B500-ACCUMULATE-BY-ASSIGNEE THRU B599-BY-ASSIGNEE-EX.        
036200     PERFORM B100-READ-TASK-RECORD THRU B199-READ-TASK-EX.                
036300 B159-PROCESS-ONE-EX.                                                     
036400     EXIT.                                                                
036500*                                                                         
036600 B100-READ-TASK-RECORD.                                                   
036700     READ TASK-FILE-IN INTO TASK-RECORD                                   
036800         AT END                                                           
036900             SET WK-W00-END-OF-TASKS TO TRUE                              
037000             GO TO B199-READ-TASK-EX.                                     
037100     IF NOT WK-C-SUCCESSFUL                                               
037200         DISPLAY "TSKANLYT - TASK-FILE-IN READ ERROR - STATUS "           
037300                 WK-C-FILE-STATUS                                         
037400         GO TO Y900-ABNORMAL-TERMINATION.                                 
037500     ADD 1 TO WK-W00-RECS-READ.                                           
037600 B199-READ-TASK-EX.                                                       
037700     EXIT.                                                                
037800*                                                                         
037900 B200-ACCUMULATE-TOTALS.                                                  
038000*---------------------------------------------------------------*         
038100*    TALLIES THE RUN-WIDE COUNTS FOR THE SUMMARY BLOCK - STATUS           
038200*    BREAKDOWN (OPEN/IN-PROGRESS/DONE), PRIORITY BREAKDOWN                
038300*    (LOW/MEDIUM/HIGH), AND THE OVERDUE COUNT.  ONE CALL PER              
038400*    TASK, FROM B150.                                                     
038500*---------------------------------------------------------------*         
038600     ADD 1 TO WK-W07-TOTAL.                                               
038700     IF TASK-ST-DONE                                                      
038800         ADD 1 TO WK-W07-DONE.                                            
038900     IF TASK-ST-OPEN                                                      
039000         ADD 1 TO WK-W07-OPEN-CNT.                                        
039100     IF TASK-ST-IN-PROGRESS                                               
039200         ADD 1 TO WK-W07-INPROG-CNT.                                      
039300     IF TASK-PR-LOW                                                       
039400         ADD 1 TO WK-W07-LOW-CNT.                                         
039500     IF TASK-PR-MEDIUM                                                    
039600         ADD 1 TO WK-W07-MED-CNT.                                         
039700     IF TASK-PR-HIGH                                                      
039800         ADD 1 TO WK-W07-HIGH-CNT.                                        
039900     PERFORM B210-CHECK-TASK-OVERDUE THRU B219-CHECK-OVERDUE-EX.          
040000     IF WK-W00-TASK-IS-OVERDUE                                            
040100         ADD 1 TO WK-W07-OVERDUE.                                         
040200 B299-ACCUMULATE-TOT-EX.                                                  
040300     EXIT.                                                                
040400*                                                                         
040500 B210-CHECK-TASK-OVERDUE.                                                 
040600*---------------------------------------------------------------*         
040700*    DELEGATES THE OVERDUE TEST TO TSKPLCY (FUNCTION OVDU) SO             
040800*    THE SAME RULE THE MAINTENANCE PASS USES TO SET RPT-OVERDUE           
040900*    ALSO DRIVES THE RUN TOTAL, THE WEEKLY TREND OVERDUE COLUMN,          
041000*    AND THE OWNER/ASSIGNEE OVERDUE COLUMNS - ONE PLACE DECIDES           
041100*    WHAT OVERDUE MEANS.                                                  
041200*---------------------------------------------------------------*         
041300*                        SAME LINKAGE RECORD (PLCYLK COPYBOOK) AS         
041400*                        THE MAINTENANCE PASS - ONLY STATUS, DUE          
041500*                        DATE, AND RUN DATE ARE MEANINGFUL FOR            
041600*                        FUNCTION OVDU, SO ONLY THOSE THREE ARE           
041700*                        MOVED IN.                                        
041800     MOVE SPACES TO WK-PLCY-RECORD.                                       
041900     SET PLCY-FN-CHECK-OVERDUE TO TRUE.                                   
042000     MOVE TASK-STATUS TO WK-PLCY-STATUS.                                  
042100     MOVE TASK-DUE-DATE TO WK-PLCY-DUE-DATE.                              
042200     MOVE WK-COMMON-RUN-DATE TO WK-PLCY-RUN-DATE.                         
042300     CALL "TSKPLCY" USING WK-PLCY-RECORD.                                 
042400     MOVE WK-PLCY-OVERDUE-FLAG TO WK-W00-TASK-OVERDUE-FLAG.               
042500 B219-CHECK-OVERDUE-EX.                                                   
042600     EXIT.                                                                
042700*                                                                         
042800 B300-ACCUMULATE-WEEKLY-TREND.                                            
042900*---------------------------------------------------------------*         
043000*    BUCKETS THE TASK INTO ONE OF THE 8 TREND WEEKS BY THE                
043100*    MONDAY OF ITS DUE DATE.  A TASK WITH NO DUE DATE, A DUE              
043200*    DATE TSKDATU CANNOT CONVERT, OR A DUE DATE MORE THAN 7               
043300*    WEEKS OLDER THAN THE CURRENT WEEK (OR IN THE FUTURE) IS              
043400*    SILENTLY SKIPPED - THE TREND BLOCK ONLY COVERS THE CURRENT           
043500*    WEEK AND THE PRIOR 7 (TAGNAN2).  ONLY THE STATUS COUNTERS            
043600*    MOVE - THE TREND BLOCK DOES NOT TRACK OVERDUE.                       
043700*---------------------------------------------------------------*         
043800*                        NO DUE DATE - NOTHING TO BUCKET.                 
043900     IF TASK-DUE-DATE = ZERO                                              
044000         GO TO B399-ACCUMULATE-TRD-EX.                                    
044100     MOVE SPACES TO WK-DATU-RECORD.                                       
044200     SET DATU-FN-MONDAY-OF-WEEK TO TRUE.                                  
044300     MOVE TASK-DUE-DATE TO WK-DATU-IN-DATE.                               
044400     CALL "TSKDATU" USING WK-DATU-RECORD.                                 
044500*                        AN UNPARSEABLE DUE DATE CANNOT BE                
044600*                        WEEK-BUCKETED - SKIP RATHER THAN ABEND.          
044700     IF DATU-BAD-DATE                                                     
044800         GO TO B399-ACCUMULATE-TRD-EX.                                    
044900     COMPUTE WK-W00-WEEK-OFFSET =                                         
045000         (WK-W00-CURR-MONDAY-JULIAN - WK-DATU-OUT-JULIAN) / 7.            
045100*                        OFFSET OUTSIDE 0-7 IS EITHER A FUTURE            
045200*                        DUE DATE OR MORE THAN 7 WEEKS STALE -            
045300*                        NEITHER FALLS IN THE 8-WEEK WINDOW.              
045400     IF WK-W00-WEEK-OFFSET < 0 OR WK-W00-WEEK-OFFSET > 7                  
045500         GO TO B399-ACCUMULATE-TRD-EX.                                    
045600     COMPUTE WK-W00-TRD-INDEX = 8 - WK-W00-WEEK-OFFSET.                   
045700     IF TASK-ST-OPEN                                                      
045800         ADD 1 TO WK-W04-TRD-OPEN-CNT (WK-W00-TRD-INDEX).                 
045900     IF TASK-ST-IN-PROGRESS                                               
046000         ADD 1 TO WK-W04-TRD-INPROG-CNT (WK-W00-TRD-INDEX).               
046100     IF TASK-ST-DONE                                                      
046200         ADD 1 TO WK-W04-TRD-DONE-CNT (WK-W00-TRD-INDEX).                 
046300 B399-ACCUMULATE-TRD-EX.                                                  
046400     EXIT.                                                                
046500*                                                                         
046600 B400-ACCUMULATE-BY-OWNER.                                                
046700*---------------------------------------------------------------*         
046800*    ROLLS THE TASK INTO THE OWNER PRODUCTIVITY TABLE (FIND-OR-           
046900*    ADD BY OWNER NAME, THEN BUMP TOTAL/DONE/OVERDUE) - SEE B410          
047000*    FOR THE FIND-OR-ADD LOGIC.  IF THE 200-ENTRY TABLE IS                
047100*    ALREADY FULL, B410 RETURNS INDEX ZERO AND THIS TASK'S                
047200*    COUNTS ARE DROPPED FOR THE OWNER BREAK ONLY (TAGNAN9) - THE          
047300*    SUMMARY AND TREND BLOCKS ARE NOT AFFECTED.                           
047400*---------------------------------------------------------------*         
047500     MOVE TASK-OWNER TO WK-W00-SEARCH-KEY.                                
047600     PERFORM B410-FIND-OR-ADD-OWNER THRU B419-FIND-OR-ADD-OWN-EX.         
047700*                        INDEX ZERO MEANS THE TABLE WAS FULL AND          
047800*                        B410 ALREADY DISPLAYED THE WARNING - JUST        
047900*                        SKIP THIS TASK FOR THE OWNER BREAK.              
048000     IF WK-W05-OWNER-IX = 0                                               
048100         GO TO B499-BY-OWNER-EX.                                          
048200     ADD 1 TO WK-W05-OWN-TOTAL (WK-W05-OWNER-IX).                         
048300     IF TASK-ST-DONE                                                      
048400         ADD 1 TO WK-W05-OWN-DONE (WK-W05-OWNER-IX).                      
048500     IF WK-W00-TASK-IS-OVERDUE                                            
048600         ADD 1 TO WK-W05-OWN-OVERDUE (WK-W05-OWNER-IX).                   
048700 B499-BY-OWNER-EX.                                                        
048800     EXIT.                                                                
048900*                                                                         
049000 B410-FIND-OR-ADD-OWNER.                                                  
049100*---------------------------------------------------------------*         
049200*    LINEAR SCAN OF THE OWNER TABLE FOR AN EXISTING ENTRY (B420)          
049300*    - NO SEARCH VERB, PLAIN PERFORM VARYING OF A PARAGRAPH,              
049400*    SAME IDIOM USED THROUGHOUT THIS PROGRAM AND IN TSKPLCY.              
049500*    WHEN NOT FOUND AND ROOM REMAINS, APPENDS A NEW ZERO ENTRY;           
049600*    WHEN THE TABLE IS FULL, DISPLAYS A WARNING AND RETURNS               
049700*    INDEX ZERO RATHER THAN ABENDING (REQUEST TAGNAN9 - A                 
049800*    DEPARTMENTAL REORG WAS ABOUT TO BLOW THE OLD 100-ENTRY               
049900*    LIMIT).                                                              
050000*---------------------------------------------------------------*         
050100     MOVE 0 TO WK-W05-OWNER-IX.                                           
050200     MOVE "N" TO WK-W00-FOUND-FLAG.                                       
050300     PERFORM B420-SCAN-OWNER-ENTRY THRU B429-SCAN-OWNER-EX                
050400         VARYING WK-W05-SCAN-IX FROM 1 BY 1                               
050500         UNTIL WK-W05-SCAN-IX > WK-W05-OWNER-COUNT                        
050600            OR WK-W00-ENTRY-FOUND.                                        
050700     IF WK-W00-ENTRY-FOUND                                                
050800         GO TO B419-FIND-OR-ADD-OWN-EX.                                   
050900     IF WK-W05-OWNER-COUNT >= 200                                         
051000         DISPLAY "TSKANLYT - OWNER TABLE FULL - OWNER "                   
051100                 WK-W00-SEARCH-KEY " NOT TRACKED"                         
051200         GO TO B419-FIND-OR-ADD-OWN-EX.                                   
051300     ADD 1 TO WK-W05-OWNER-COUNT.                                         
051400     MOVE WK-W05-OWNER-COUNT TO WK-W05-OWNER-IX.                          
051500     MOVE WK-W00-SEARCH-KEY TO WK-W05-OWN-USER (WK-W05-OWNER-IX).         
051600     MOVE 0 TO WK-W05-OWN-TOTAL   (WK-W05-OWNER-IX)                       
051700               WK-W05-OWN-DONE    (WK-W05-OWNER-IX)                       
051800               WK-W05-OWN-OVERDUE (WK-W05-OWNER-IX).                      
051900 B419-FIND-OR-ADD-OWN-EX.                                                 
052000     EXIT.                                                                
052100*                                                                         
052200 B420-SCAN-OWNER-ENTRY.                                                   
052300*---------------------------------------------------------------*         
052400*    ONE COMPARE OF THE SCAN LOOP IN B410 - SETS THE FOUND FLAG           
052500*    AND THE MATCHING INDEX WHEN THE OWNER NAME MATCHES THE               
052600*    CURRENT TABLE ENTRY.  LEFT UNCHANGED (NO MATCH, FOUND FLAG           
052700*    STAYS "N") WHEN IT DOES NOT - B410 ADVANCES TO THE NEXT              
052800*    ENTRY ON RETURN.                                                     
052900*---------------------------------------------------------------*         
053000     IF WK-W00-SEARCH-KEY = WK-W05-OWN-USER (WK-W05-SCAN-IX)              
053100         MOVE WK-W05-SCAN-IX TO WK-W05-OWNER-IX                           
053200         MOVE "Y" TO WK-W00-FOUND-FLAG.                                   
053300 B429-SCAN-OWNER-EX.                                                      
053400     EXIT.                                                                
053500*                                                                         
053600 B500-ACCUMULATE-BY-ASSIGNEE.                                             
053700*---------------------------------------------------------------*         
053800*    SAME ROLE AS B400 BUT FOR THE ASSIGNEE BREAK, ADDED A YEAR           
053900*    LATER UNDER TAGNAN3 - A BLANK ASSIGNEE IS GROUPED UNDER THE          
054000*    LITERAL "UNASSIGNED" ROW RATHER THAN LEFT OUT OF THE                 
054100*    REPORT (REQUEST TAGNAN5 CONFIRMED THIS IS THE INTENDED               
054200*    BEHAVIOR, NOT A DEFECT).                                             
054300*---------------------------------------------------------------*         
054400*                        BLANK ASSIGNEE FALLS UNDER THE COMMON            
054500*                        "UNASSIGNED" BUCKET (TAGNAN5).                   
054600     IF TASK-ASSIGNEE = SPACES                                            
054700         MOVE "UNASSIGNED" TO WK-W00-SEARCH-KEY                           
054800     ELSE                                                                 
054900         MOVE TASK-ASSIGNEE TO WK-W00-SEARCH-KEY.                         
055000     PERFORM B510-FIND-OR-ADD-ASSIGNEE                                    
055100         THRU B519-FIND-OR-ADD-ASG-EX.                                    
055200*                        SAME FULL-TABLE SKIP AS B400 - SEE THE           
055300*                        NOTE THERE.                                      
055400     IF WK-W06-ASSIGNEE-IX = 0                                            
055500         GO TO B599-BY-ASSIGNEE-EX.                                       
055600     ADD 1 TO WK-W06-ASG-TOTAL (WK-W06-ASSIGNEE-IX).                      
055700     IF TASK-ST-DONE                                                      
055800         ADD 1 TO WK-W06-ASG-DONE (WK-W06-ASSIGNEE-IX).                   
055900     IF WK-W00-TASK-IS-OVERDUE                                            
056000         ADD 1 TO WK-W06-ASG-OVERDUE (WK-W06-ASSIGNEE-IX).                
056100 B599-BY-ASSIGNEE-EX.                                                     
056200     EXIT.                                                                
056300*                                                                         
056400 B510-FIND-OR-ADD-ASSIGNEE.                                               
056500*---------------------------------------------------------------*         
056600*    FIND-OR-ADD AGAINST THE ASSIGNEE TABLE - SAME LOGIC AS B410          
056700*    AGAINST THE OWNER TABLE, KEPT AS A SEPARATE PARAGRAPH AND A          
056800*    SEPARATE TABLE BECAUSE THE ASSIGNEE BREAK WAS BUILT A YEAR           
056900*    AFTER THE OWNER BREAK (TAGNAN3) AND THE TWO POPULATIONS              
057000*    (OWNERS VS. ASSIGNEES) NEED NOT BE THE SAME SIZE.                    
057100*---------------------------------------------------------------*         
057200     MOVE 0 TO WK-W06-ASSIGNEE-IX.                                        
057300     MOVE "N" TO WK-W00-FOUND-FLAG.                                       
057400     PERFORM B520-SCAN-ASSIGNEE-ENTRY THRU B529-SCAN-ASSIGNEE-EX          
057500         VARYING WK-W06-SCAN-IX FROM 1 BY 1                               
057600         UNTIL WK-W06-SCAN-IX > WK-W06-ASSIGNEE-COUNT                     
057700            OR WK-W00-ENTRY-FOUND.                                        
057800     IF WK-W00-ENTRY-FOUND                                                
057900         GO TO B519-FIND-OR-ADD-ASG-EX.                                   
058000     IF WK-W06-ASSIGNEE-COUNT >= 200                                      
058100         DISPLAY "TSKANLYT - ASSIGNEE TABLE FULL - ASSIGNEE "             
058200                 WK-W00-SEARCH-KEY " NOT TRACKED"                         
058300         GO TO B519-FIND-OR-ADD-ASG-EX.                                   
058400     ADD 1 TO WK-W06-ASSIGNEE-COUNT.                                      
058500     MOVE WK-W06-ASSIGNEE-COUNT TO WK-W06-ASSIGNEE-IX.                    
058600     MOVE WK-W00-SEARCH-KEY                                               
058700         TO WK-W06-ASG-USER (WK-W06-ASSIGNEE-IX).                         
058800     MOVE 0 TO WK-W06-ASG-TOTAL   (WK-W06-ASSIGNEE-IX)                    
058900               WK-W06-ASG-DONE    (WK-W06-ASSIGNEE-IX)                    
059000               WK-W06-ASG-OVERDUE (WK-W06-ASSIGNEE-IX).                   
059100 B519-FIND-OR-ADD-ASG-EX.                                                 
059200     EXIT.                                                                
059300*                                                                         
059400 B520-SCAN-ASSIGNEE-ENTRY.                                                
059500*---------------------------------------------------------------*         
059600*    ONE COMPARE OF THE SCAN LOOP IN B510 - MIRRORS B420 AGAINST          
059700*    THE ASSIGNEE TABLE.  THE "UNASSIGNED" LITERAL SET BY B500            
059800*    FOR A BLANK TASK-ASSIGNEE MATCHES HERE JUST LIKE ANY OTHER           
059900*    NAME - THE UNASSIGNED ROW IS ADDED AND SCANNED THE SAME WAY          
060000*    AS A REAL ASSIGNEE.                                                  
060100*---------------------------------------------------------------*         
060200     IF WK-W00-SEARCH-KEY = WK-W06-ASG-USER (WK-W06-SCAN-IX)              
060300         MOVE WK-W06-SCAN-IX TO WK-W06-ASSIGNEE-IX                        
060400         MOVE "Y" TO WK-W00-FOUND-FLAG.                                   
060500 B529-SCAN-ASSIGNEE-EX.                                                   
060600     EXIT.                                                                
060700*                                                                         
060800*----------------------------------------------------------------*        
060900*    C000 SERIES - DESCENDING-TOTAL BUBBLE SORT, ASCENDING                
061000*    USERNAME TIE-BREAK, ONE TABLE AT A TIME (SEE TAGNAN4 -               
061100*    THE TIE-BREAK WAS ADDED AFTER THE SORT WAS FOUND UNSTABLE).          
061200*----------------------------------------------------------------*        
061300 C000-SORT-PRODUCTIVITY-TABLES.                                           
061400*---------------------------------------------------------------*         
061500*    RUNS AFTER THE READ LOOP HAS FINISHED - BOTH TABLES MUST BE          
061600*    FULLY POPULATED BEFORE EITHER IS SORTED, SO THIS STEP                
061700*    COMES BETWEEN B000 AND D000, NEVER INTERLEAVED WITH EITHER.          
061800*---------------------------------------------------------------*         
061900     PERFORM C100-SORT-OWNER-TABLE THRU C199-SORT-OWNER-EX.               
062000     PERFORM C200-SORT-ASSIGNEE-TABLE THRU C299-SORT-ASSIGNEE-EX.         
062100 C999-SORT-EX.                                                            
062200     EXIT.                                                                
062300*                                                                         
062400 C100-SORT-OWNER-TABLE.                                                   
062500*---------------------------------------------------------------*         
062600*    DESCENDING-TOTAL BUBBLE SORT OF THE OWNER TABLE, ASCENDING-          
062700*    USERNAME TIE-BREAK (C120) - REPEATS FULL PASSES (C110)               
062800*    UNTIL A PASS MAKES NO SWAP.  THE TABLE IS CAPPED AT 200              
062900*    ENTRIES SO THE N-SQUARED COST IS ACCEPTABLE FOR A NIGHTLY            
063000*    BATCH STEP - THIS IS NOT A CANDIDATE FOR THE SYSTEM SORT             
063100*    UTILITY SINCE THE TABLE IS BUILT AND SORTED IN MEMORY, NOT           
063200*    SPOOLED TO A SORT WORK FILE.                                         
063300*---------------------------------------------------------------*         
063400     MOVE "Y" TO WK-W00-SWAPPED-FLAG.                                     
063500     PERFORM C110-BUBBLE-PASS-OWNER THRU C119-BUBBLE-PASS-OWN-EX          
063600         UNTIL WK-W00-NO-MORE-SWAPS.                                      
063700 C199-SORT-OWNER-EX.                                                      
063800     EXIT.                                                                
063900*                                                                         
064000 C110-BUBBLE-PASS-OWNER.                                                  
064100*---------------------------------------------------------------*         
064200*    ONE FULL PASS OVER THE ACTIVE PORTION OF THE OWNER TABLE,            
064300*    COMPARING EACH ADJACENT PAIR (C120) AND SWAPPING (C130)              
064400*    WHEN OUT OF ORDER.  THE SWAPPED FLAG IS RESET AT THE TOP OF          
064500*    EVERY PASS - C100 KEEPS CALLING THIS PARAGRAPH UNTIL A FULL          
064600*    PASS COMES BACK WITH NO SWAP.                                        
064700*---------------------------------------------------------------*         
064800     MOVE "N" TO WK-W00-SWAPPED-FLAG.                                     
064900     PERFORM C120-COMPARE-OWNER-PAIR THRU C129-COMPARE-OWNER-EX           
065000         VARYING WK-W05-OWNER-IX FROM 1 BY 1                              
065100         UNTIL WK-W05-OWNER-IX >= WK-W05-OWNER-COUNT.                     
065200 C119-BUBBLE-PASS-OWN-EX.                                                 
065300     EXIT.                                                                
065400*                                                                         
065500 C120-COMPARE-OWNER-PAIR.                                                 
065600*---------------------------------------------------------------*         
065700*    HIGHER TOTAL SORTS FIRST; ON A TIE, LOWER USERNAME SORTS             
065800*    FIRST.  THE TIE-BREAK WAS ADDED UNDER TAGNAN4 AFTER THE              
065900*    PLAIN BUBBLE SORT WAS FOUND TO REORDER TIED OWNERS                   
066000*    DIFFERENTLY RUN TO RUN, DEPENDING ON THE ORDER TASKS                 
066100*    ARRIVED IN THE INPUT FILE - THE SAME COMPARE RULE IS USED            
066200*    AT C220 FOR THE ASSIGNEE TABLE.                                      
066300*---------------------------------------------------------------*         
066400*                        IX2 IS ALWAYS THE NEXT SLOT - THE PASS           
066500*                        NEVER COMPARES THE LAST ENTRY AGAINST            
066600*                        ITSELF.                                          
066700     COMPUTE WK-W05-OWNER-IX2 = WK-W05-OWNER-IX + 1.                      
066800     IF WK-W05-OWN-TOTAL (WK-W05-OWNER-IX) <                              
066900                 WK-W05-OWN-TOTAL (WK-W05-OWNER-IX2)                      
067000        OR (WK-W05-OWN-TOTAL (WK-W05-OWNER-IX) =                          
067100                 WK-W05-OWN-TOTAL (WK-W05-OWNER-IX2)                      
067200            AND WK-W05-OWN-USER (WK-W05-OWNER-IX) >                       
067300                 WK-W05-OWN-USER (WK-W05-OWNER-IX2))                      
067400         PERFORM C130-SWAP-OWNER-ENTRIES                                  
067500             THRU C139-SWAP-OWNER-EX                                      
067600         MOVE "Y" TO WK-W00-SWAPPED-FLAG.                                 
067700 C129-COMPARE-OWNER-EX.                                                   
067800     EXIT.                                                                
067900*                                                                         
068000 C130-SWAP-OWNER-ENTRIES.                                                 
068100*---------------------------------------------------------------*         
068200*    EXCHANGES THE TWO ADJACENT OWNER ENTRIES FIELD BY FIELD              
068300*    THROUGH THE ONE-ENTRY TEMP AREA (WK-W05-OWNER-TEMP) - NO             
068400*    SINGLE GROUP MOVE AVAILABLE FOR AN OCCURS OF GROUP ITEMS ON          
068500*    THIS COMPILER.                                                       
068600*---------------------------------------------------------------*         
068700     MOVE WK-W05-OWN-USER    (WK-W05-OWNER-IX)                            
068800         TO WK-W05-OWN-TEMP-USER.                                         
068900     MOVE WK-W05-OWN-TOTAL   (WK-W05-OWNER-IX)                            
069000         TO WK-W05-OWN-TEMP-TOTAL.                                        
069100     MOVE WK-W05-OWN-DONE    (WK-W05-OWNER-IX)                            
069200         TO WK-W05-OWN-TEMP-DONE.                                         
069300     MOVE WK-W05-OWN-OVERDUE (WK-W05-OWNER-IX)                            
069400         TO WK-W05-OWN-TEMP-OVERDUE.                                      
069500     MOVE WK-W05-OWN-USER    (WK-W05-OWNER-IX2)                           
069600         TO WK-W05-OWN-USER    (WK-W05-OWNER-IX).                         
069700     MOVE WK-W05-OWN-TOTAL   (WK-W05-OWNER-IX2)                           
069800         TO WK-W05-OWN-TOTAL   (WK-W05-OWNER-IX).                         
069900     MOVE WK-W05-OWN-DONE    (WK-W05-OWNER-IX2)                           
070000         TO WK-W05-OWN-DONE    (WK-W05-OWNER-IX).                         
070100     MOVE WK-W05-OWN-OVERDUE (WK-W05-OWNER-IX2)                           
070200         TO WK-W05-OWN-OVERDUE (WK-W05-OWNER-IX).                         
070300     MOVE WK-W05-OWN-TEMP-USER                                            
070400         TO WK-W05-OWN-USER    (WK-W05-OWNER-IX2).                        
070500     MOVE WK-W05-OWN-TEMP-TOTAL                                           
070600         TO WK-W05-OWN-TOTAL   (WK-W05-OWNER-IX2).                        
070700     MOVE WK-W05-OWN-TEMP-DONE                                            
070800         TO WK-W05-OWN-DONE    (WK-W05-OWNER-IX2).                        
070900     MOVE WK-W05-OWN-TEMP-OVERDUE                                         
071000         TO WK-W05-OWN-OVERDUE (WK-W05-OWNER-IX2).                        
071100 C139-SWAP-OWNER-EX.                                                      
071200     EXIT.                                                                
071300*                                                                         
071400 C200-SORT-ASSIGNEE-TABLE.                                                
071500*---------------------------------------------------------------*         
071600*    SAME DESCENDING-TOTAL/ASCENDING-USERNAME BUBBLE SORT AS              
071700*    C100, AGAINST THE ASSIGNEE TABLE.                                    
071800*---------------------------------------------------------------*         
071900     MOVE "Y" TO WK-W00-SWAPPED-FLAG.                                     
072000     PERFORM C210-BUBBLE-PASS-ASSIGNEE                                    
072100         THRU C219-BUBBLE-PASS-ASG-EX                                     
072200         UNTIL WK-W00-NO-MORE-SWAPS.                                      
072300 C299-SORT-ASSIGNEE-EX.                                                   
072400     EXIT.                                                                
072500*                                                                         
072600 C210-BUBBLE-PASS-ASSIGNEE.                                               
072700*---------------------------------------------------------------*         
072800*    SAME AS C110, AGAINST THE ASSIGNEE TABLE - KEPT AS ITS OWN           
072900*    PARAGRAPH RATHER THAN A COMMON ROUTINE SINCE THE OWNER AND           
073000*    ASSIGNEE TABLES ARE SEPARATE 01-LEVEL GROUPS AND THIS SHOP           
073100*    DOES NOT PASS GROUP ITEMS BY REFERENCE BETWEEN PARAGRAPHS.           
073200*---------------------------------------------------------------*         
073300     MOVE "N" TO WK-W00-SWAPPED-FLAG.                                     
073400     PERFORM C220-COMPARE-ASSIGNEE-PAIR                                   
073500         THRU C229-COMPARE-ASSIGNEE-EX                                    
073600         VARYING WK-W06-ASSIGNEE-IX FROM 1 BY 1                           
073700         UNTIL WK-W06-ASSIGNEE-IX >= WK-W06-ASSIGNEE-COUNT.               
073800 C219-BUBBLE-PASS-ASG-EX.                                                 
073900     EXIT.                                                                
074000*                                                                         
074100 C220-COMPARE-ASSIGNEE-PAIR.                                              
074200*---------------------------------------------------------------*         
074300*    SAME COMPARE AND TIE-BREAK RULE AS C120 (TAGNAN4), AGAINST           
074400*    THE ASSIGNEE TABLE.                                                  
074500*---------------------------------------------------------------*         
074600*                        IX2 IS ALWAYS THE NEXT SLOT - THE PASS           
074700*                        NEVER COMPARES THE LAST ENTRY AGAINST            
074800*                        ITSELF.                                          
074900     COMPUTE WK-W06-ASSIGNEE-IX2 = WK-W06-ASSIGNEE-IX + 1.                
075000     IF WK-W06-ASG-TOTAL (WK-W06-ASSIGNEE-IX) <                           
075100                 WK-W06-ASG-TOTAL (WK-W06-ASSIGNEE-IX2)                   
075200        OR (WK-W06-ASG-TOTAL (WK-W06-ASSIGNEE-IX) =                       
075300                 WK-W06-ASG-TOTAL (WK-W06-ASSIGNEE-IX2)                   
075400            AND WK-W06-ASG-USER (WK-W06-ASSIGNEE-IX) >                    
075500                 WK-W06-ASG-USER (WK-W06-ASSIGNEE-IX2))                   
075600         PERFORM C230-SWAP-ASSIGNEE-ENTRIES                               
075700             THRU C239-SWAP-ASSIGNEE-EX                                   
075800         MOVE "Y" TO WK-W00-SWAPPED-FLAG.                                 
075900 C229-COMPARE-ASSIGNEE-EX.                                                
076000     EXIT.                                                                
076100*                                                                         
076200 C230-SWAP-ASSIGNEE-ENTRIES.                                              
076300*---------------------------------------------------------------*         
076400*    SAME EXCHANGE AS C130, AGAINST THE ASSIGNEE TABLE                    
076500*    (WK-W06-ASSIGNEE-TEMP) - FOUR FIELDS OUT TO TEMP, FOUR               
076600*    FIELDS ACROSS, FOUR FIELDS BACK FROM TEMP INTO THE FIRST             
076700*    SLOT.                                                                
076800*---------------------------------------------------------------*         
076900     MOVE WK-W06-ASG-USER    (WK-W06-ASSIGNEE-IX)                         
077000         TO WK-W06-ASG-TEMP-USER.                                         
077100     MOVE WK-W06-ASG-TOTAL   (WK-W06-ASSIGNEE-IX)                         
077200         TO WK-W06-ASG-TEMP-TOTAL.                                        
077300     MOVE WK-W06-ASG-DONE    (WK-W06-ASSIGNEE-IX)                         
077400         TO WK-W06-ASG-TEMP-DONE.                                         
077500     MOVE WK-W06-ASG-OVERDUE (WK-W06-ASSIGNEE-IX)                         
077600         TO WK-W06-ASG-TEMP-OVERDUE.                                      
077700     MOVE WK-W06-ASG-USER    (WK-W06-ASSIGNEE-IX2)                        
077800         TO WK-W06-ASG-USER    (WK-W06-ASSIGNEE-IX).                      
077900     MOVE WK-W06-ASG-TOTAL   (WK-W06-ASSIGNEE-IX2)                        
078000         TO WK-W06-ASG-TOTAL   (WK-W06-ASSIGNEE-IX).                      
078100     MOVE WK-W06-ASG-DONE    (WK-W06-ASSIGNEE-IX2)                        
078200         TO WK-W06-ASG-DONE    (WK-W06-ASSIGNEE-IX).                      
078300     MOVE WK-W06-ASG-OVERDUE (WK-W06-ASSIGNEE-IX2)                        
078400         TO WK-W06-ASG-OVERDUE (WK-W06-ASSIGNEE-IX).                      
078500     MOVE WK-W06-ASG-TEMP-USER                                            
078600         TO WK-W06-ASG-USER    (WK-W06-ASSIGNEE-IX2).                     
078700     MOVE WK-W06-ASG-TEMP-TOTAL                                           
078800         TO WK-W06-ASG-TOTAL   (WK-W06-ASSIGNEE-IX2).                     
078900     MOVE WK-W06-ASG-TEMP-DONE                                            
079000         TO WK-W06-ASG-DONE    (WK-W06-ASSIGNEE-IX2).                     
079100     MOVE WK-W06-ASG-TEMP-OVERDUE                                         
079200         TO WK-W06-ASG-OVERDUE (WK-W06-ASSIGNEE-IX2).                     
079300 C239-SWAP-ASSIGNEE-EX.                                                   
079400     EXIT.                                                                
079500*                                                                         
079600*----------------------------------------------------------------*        
079700*    D000 SERIES - WRITE THE FOUR REPORT BLOCKS, IN BATCH FLOW            
079800*    ORDER, VIA THE THREE REDEFINITIONS OF THE TSKRPT COPYBOOK.           
079900*----------------------------------------------------------------*        
080000 D000-WRITE-ANALYTICS-REPORT.                                             
080100*---------------------------------------------------------------*         
080200*    WRITES THE REPORT IN A FIXED BLOCK ORDER - SUMMARY, THEN             
080300*    TREND, THEN OWNER, THEN ASSIGNEE - REGARDLESS OF HOW MANY            
080400*    ROWS EACH BLOCK CONTAINS.  THE COMPLETION RATE IS COMPUTED           
080500*    (D100) BEFORE THE SUMMARY LINE IS BUILT SINCE D200 NEEDS             
080600*    THE FINISHED RATE FIELD.                                             
080700*---------------------------------------------------------------*         
080800     PERFORM D100-COMPUTE-COMPLETION-RATE                                 
080900         THRU D199-COMPUTE-RATE-EX.                                       
081000     PERFORM D200-WRITE-SUMMARY-LINE THRU D299-WRITE-SUMMARY-EX.          
081100     PERFORM D300-WRITE-TREND-LINES THRU D399-WRITE-TREND-EX.             
081200     PERFORM D400-WRITE-OWNER-LINES THRU D499-WRITE-OWNER-EX.             
081300     PERFORM D500-WRITE-ASSIGNEE-LINES THRU D599-WRITE-ASG-EX.            
081400 D999-WRITE-RPT-EX.                                                       
081500     EXIT.                                                                
081600*                                                                         
081700 D100-COMPUTE-COMPLETION-RATE.                                            
081800*---------------------------------------------------------------*         
081900*    DONE DIVIDED BY TOTAL, ROUNDED TO 4 DECIMALS - FORCED TO             
082000*    ZERO WHEN NO TASKS WERE READ SO A DIVIDE BY ZERO NEVER               
082100*    REACHES THE COMPUTE.  THE ROUNDED PHRASE WAS ADDED UNDER             
082200*    REQUEST TAGNAN8 AFTER A RATE THAT FELL EXACTLY ON A                  
082300*    ROUNDING BOUNDARY CAME OUT TRUNCATED INSTEAD OF ROUNDED.             
082400*---------------------------------------------------------------*         
082500*                        NO TASKS READ - LEAVE THE RATE AT ZERO           
082600*                        RATHER THAN DIVIDE BY ZERO.                      
082700     IF WK-W07-TOTAL = 0                                                  
082800         MOVE ZERO TO WK-W07-COMPLETION-RATE                              
082900     ELSE                                                                 
083000         COMPUTE WK-W07-COMPLETION-RATE ROUNDED =                         
083100             WK-W07-DONE / WK-W07-TOTAL.                                  
083200*                        PENDING IS EVERYTHING NOT YET DONE,              
083300*                        WHETHER OPEN OR IN PROGRESS - IT IS NOT          
083400*                        ITS OWN STATUS, ONLY A SUMMARY-BLOCK             
083500*                        DERIVED FIGURE.                                  
083600     COMPUTE WK-W07-PENDING = WK-W07-TOTAL - WK-W07-DONE.                 
083700 D199-COMPUTE-RATE-EX.                                                    
083800     EXIT.                                                                
083900*                                                                         
084000 D200-WRITE-SUMMARY-LINE.                                                 
084100*---------------------------------------------------------------*         
084200*    BUILDS AND WRITES THE ONE SUMMARY-BLOCK RECORD (RPT-SUM-TAG          
084300*    REDEFINITION OF THE TSKRPT COPYBOOK) - ALWAYS THE FIRST              
084400*    LINE OF THE REPORT, EVEN WHEN NO TASKS WERE READ (ALL THE            
084500*    MOVED-IN COUNTS ARE ZERO IN THAT CASE, NOT SUPPRESSED).              
084600*---------------------------------------------------------------*         
084700     MOVE SPACES TO RPT-RECORD.                                           
084800     MOVE "SUMMARY " TO RPT-SUM-TAG.                                      
084900     MOVE WK-W07-TOTAL TO RPT-TOTAL.                                      
085000     MOVE WK-W07-DONE TO RPT-DONE.                                        
085100     MOVE WK-W07-PENDING TO RPT-PENDING.                                  
085200     MOVE WK-W07-OVERDUE TO RPT-OVERDUE.                                  
085300     MOVE WK-W07-COMPLETION-RATE TO RPT-COMPLETION-RATE.                  
085400     MOVE WK-W07-OPEN-CNT TO RPT-OPEN-CNT.                                
085500     MOVE WK-W07-INPROG-CNT TO RPT-INPROG-CNT.                            
085600     MOVE WK-W07-LOW-CNT TO RPT-LOW-CNT.                                  
085700     MOVE WK-W07-MED-CNT TO RPT-MED-CNT.                                  
085800     MOVE WK-W07-HIGH-CNT TO RPT-HIGH-CNT.                                
085900     PERFORM D900-WRITE-RPT-RECORD THRU D909-WRITE-RPT-REC-EX.            
086000 D299-WRITE-SUMMARY-EX.                                                   
086100     EXIT.                                                                
086200*                                                                         
086300 D300-WRITE-TREND-LINES.                                                  
086400*---------------------------------------------------------------*         
086500*    WRITES THE 8 TREND-BLOCK RECORDS, OLDEST WEEK FIRST (TABLE           
086600*    ENTRY 1) THROUGH THE CURRENT WEEK (ENTRY 8), REGARDLESS OF           
086700*    WHETHER A GIVEN WEEK HAD ANY TASKS DUE IN IT - THE READER            
086800*    SHOULD SEE ALL 8 WEEKS EVERY RUN, NOT JUST THE ONES WITH             
086900*    ACTIVITY.                                                            
087000*---------------------------------------------------------------*         
087100     PERFORM D310-WRITE-ONE-TREND-LINE                                    
087200         THRU D319-WRITE-ONE-TREND-EX                                     
087300         VARYING WK-W00-TRD-INDEX FROM 1 BY 1                             
087400         UNTIL WK-W00-TRD-INDEX > 8.                                      
087500 D399-WRITE-TREND-EX.                                                     
087600     EXIT.                                                                
087700*                                                                         
087800 D310-WRITE-ONE-TREND-LINE.                                               
087900*---------------------------------------------------------------*         
088000*    ONE TREND-BLOCK RECORD (RPT-TRD-TAG REDEFINITION) FOR THE            
088100*    WEEK AT THE CURRENT TABLE INDEX - THE RECORD IS ZEROED               
088200*    (MOVE SPACES) FIRST SO NO FIELD FROM A PRIOR BLOCK'S                 
088300*    REDEFINITION BLEEDS INTO THIS ONE.                                   
088400*---------------------------------------------------------------*         
088500     MOVE SPACES TO RPT-RECORD.                                           
088600     MOVE "TREND   " TO RPT-TRD-TAG.                                      
088700     MOVE WK-W04-TRD-WEEK-START (WK-W00-TRD-INDEX)                        
088800         TO RPT-TRD-WEEK-START.                                           
088900     MOVE WK-W04-TRD-OPEN-CNT   (WK-W00-TRD-INDEX)                        
089000         TO RPT-TRD-OPEN-CNT.                                             
089100     MOVE WK-W04-TRD-INPROG-CNT (WK-W00-TRD-INDEX)                        
089200         TO RPT-TRD-INPROG-CNT.                                           
089300     MOVE WK-W04-TRD-DONE-CNT   (WK-W00-TRD-INDEX)                        
089400         TO RPT-TRD-DONE-CNT.                                             
089500     PERFORM D900-WRITE-RPT-RECORD THRU D909-WRITE-RPT-REC-EX.            
089600 D319-WRITE-ONE-TREND-EX.                                                 
089700     EXIT.                                                                
089800*                                                                         
089900 D400-WRITE-OWNER-LINES.                                                  
090000*---------------------------------------------------------------*         
090100*    WRITES ONE PRODUCTIVITY-BLOCK RECORD PER DISTINCT OWNER, IN          
090200*    THE DESCENDING-TOTAL ORDER LEFT BY C100 - NO ROW IS WRITTEN          
090300*    FOR AN OWNER WITH ZERO TASKS SINCE B410 NEVER ADDS ONE.              
090400*---------------------------------------------------------------*         
090500     PERFORM D410-WRITE-ONE-OWNER-LINE                                    
090600         THRU D419-WRITE-ONE-OWNER-EX                                     
090700         VARYING WK-W05-OWNER-IX FROM 1 BY 1                              
090800         UNTIL WK-W05-OWNER-IX > WK-W05-OWNER-COUNT.                      
090900 D499-WRITE-OWNER-EX.                                                     
091000     EXIT.                                                                
091100*                                                                         
091200 D410-WRITE-ONE-OWNER-LINE.                                               
091300*---------------------------------------------------------------*         
091400*    ONE PRODUCTIVITY-BLOCK RECORD (RPT-PRD-TAG REDEFINITION,             
091500*    TAGGED "OWNER") FOR THE OWNER AT THE CURRENT TABLE INDEX -           
091600*    D400 DRIVES THIS PARAGRAPH ONCE PER TABLE ENTRY, IN THE              
091700*    ORDER C100 LEFT THE TABLE IN.                                        
091800*---------------------------------------------------------------*         
091900     MOVE SPACES TO RPT-RECORD.                                           
092000     MOVE "OWNER   " TO RPT-PRD-TAG.                                      
092100     MOVE WK-W05-OWN-USER    (WK-W05-OWNER-IX) TO RPT-PRD-USER.           
092200     MOVE WK-W05-OWN-TOTAL   (WK-W05-OWNER-IX) TO RPT-PRD-TOTAL.          
092300     MOVE WK-W05-OWN-DONE    (WK-W05-OWNER-IX) TO RPT-PRD-DONE.           
092400     MOVE WK-W05-OWN-OVERDUE (WK-W05-OWNER-IX)                            
092500         TO RPT-PRD-OVERDUE.                                              
092600     PERFORM D900-WRITE-RPT-RECORD THRU D909-WRITE-RPT-REC-EX.            
092700 D419-WRITE-ONE-OWNER-EX.                                                 
092800     EXIT.                                                                
092900*                                                                         
093000 D500-WRITE-ASSIGNEE-LINES.                                               
093100*---------------------------------------------------------------*         
093200*    SAME AS D400 BUT FOR THE ASSIGNEE TABLE, WRITTEN AFTER ALL           
093300*    THE OWNER LINES SO THE REPORT READS OWNER BLOCK THEN                 
093400*    ASSIGNEE BLOCK IN THAT ORDER (TAGNAN3).                              
093500*---------------------------------------------------------------*         
093600     PERFORM D510-WRITE-ONE-ASSIGNEE-LINE                                 
093700         THRU D519-WRITE-ONE-ASG-EX                                       
093800         VARYING WK-W06-ASSIGNEE-IX FROM 1 BY 1                           
093900         UNTIL WK-W06-ASSIGNEE-IX > WK-W06-ASSIGNEE-COUNT.                
094000 D599-WRITE-ASG-EX.                                                       
094100     EXIT.                                                                
094200*                                                                         
094300 D510-WRITE-ONE-ASSIGNEE-LINE.                                            
094400*---------------------------------------------------------------*         
094500*    SAME RECORD LAYOUT AS D410, TAGGED "ASSIGNEE" INSTEAD OF             
094600*    "OWNER" - D500 DRIVES THIS PARAGRAPH ONCE PER ASSIGNEE               
094700*    TABLE ENTRY, IN THE ORDER C200 LEFT THE TABLE IN.                    
094800*---------------------------------------------------------------*         
094900     MOVE SPACES TO RPT-RECORD.                                           
095000     MOVE "ASSIGNEE" TO RPT-PRD-TAG.                                      
095100     MOVE WK-W06-ASG-USER    (WK-W06-ASSIGNEE-IX)                         
095200         TO RPT-PRD-USER.                                                 
095300     MOVE WK-W06-ASG-TOTAL   (WK-W06-ASSIGNEE-IX)                         
095400         TO RPT-PRD-TOTAL.                                                
095500     MOVE WK-W06-ASG-DONE    (WK-W06-ASSIGNEE-IX)                         
095600         TO RPT-PRD-DONE.                                                 
095700     MOVE WK-W06-ASG-OVERDUE (WK-W06-ASSIGNEE-IX)                         
095800         TO RPT-PRD-OVERDUE.                                              
095900     PERFORM D900-WRITE-RPT-RECORD THRU D909-WRITE-RPT-REC-EX.            
096000 D519-WRITE-ONE-ASG-EX.                                                   
096100     EXIT.                                                                
096200*                                                                         
096300 D900-WRITE-RPT-RECORD.                                                   
096400*---------------------------------------------------------------*         
096500*    COMMON WRITE PARAGRAPH FOR ALL FOUR REPORT BLOCKS - EVERY            
096600*    D-SERIES WRITER PARAGRAPH BUILDS ITS OWN RPT-RECORD                  
096700*    REDEFINITION AND FALLS THROUGH HERE TO ACTUALLY WRITE IT             
096800*    AND CHECK THE FILE STATUS.                                           
096900*---------------------------------------------------------------*         
097000     WRITE RPT-RECORD.                                                    
097100     IF NOT WK-W00-RPT-SUCCESSFUL                                         
097200         DISPLAY "TSKANLYT - RPT FILE WRITE ERROR - STATUS "              
097300                 WK-W00-RPT-FILE-STATUS                                   
097400         GO TO Y900-ABNORMAL-TERMINATION.                                 
097500 D909-WRITE-RPT-REC-EX.                                                   
097600     EXIT.                                                                
097700*                                                                         
097800*----------------------------------------------------------------*        
097900*    Y900 - ABNORMAL TERMINATION.                                         
098000*----------------------------------------------------------------*        
098100 Y900-ABNORMAL-TERMINATION.                                               
098200*---------------------------------------------------------------*         
098300*    COMMON FATAL-ERROR EXIT FOR THIS PROGRAM - CLOSES WHATEVER           
098400*    FILES ARE OPEN (VIA Z000, WHICH TOLERATES A CLOSE ON AN              
098500*    ALREADY-CLOSED OR NEVER-OPENED FILE), SETS A NONZERO RETURN          
098600*    CODE FOR THE JCL STEP TO TEST, AND ENDS THE RUN - NO                 
098700*    PARTIAL REPORT IS LEFT HALF-WRITTEN ON PURPOSE, SINCE A              
098800*    TRUNCATED ANALYTICS FILE WOULD BE WORSE THAN NO FILE.                
098900*---------------------------------------------------------------*         
099000     PERFORM Z000-END-PROGRAM-ROUTINE THRU Z099-END-PROGRAM-EX.           
099100     MOVE 16 TO RETURN-CODE.                                              
099200     GOBACK.                                                              
099300*                                                                         
099400*----------------------------------------------------------------*        
099500*    Z000 SERIES - CLOSE FILES, DISPLAY RUN COUNTS.                       
099600*----------------------------------------------------------------*        
099700 Z000-END-PROGRAM-ROUTINE.                                                
099800*---------------------------------------------------------------*         
099900*    CLOSES BOTH FILES (LOGGING BUT NOT ABENDING ON A BAD CLOSE           
100000*    STATUS - BY THIS POINT THE REPORT IS EITHER FULLY WRITTEN            
100100*    OR THE RUN IS ALREADY HEADED FOR A NONZERO RETURN CODE VIA           
100200*    Y900) AND DISPLAYS THE TASK/OWNER/ASSIGNEE COUNTS TO THE             
100300*    JOB LOG FOR THE OPERATOR TO SPOT-CHECK AGAINST THE REPORT.           
100400*---------------------------------------------------------------*         
100500     CLOSE TASK-FILE-IN.                                                  
100600     IF NOT WK-C-SUCCESSFUL                                               
100700         DISPLAY "TSKANLYT - TASK-FILE-IN CLOSE ERROR - STATUS "          
100800                 WK-C-FILE-STATUS.                                        
100900     CLOSE ANALYTICS-REPORT-FILE.                                         
101000     IF NOT WK-W00-RPT-SUCCESSFUL                                         
101100         DISPLAY "TSKANLYT - RPT FILE CLOSE ERROR - STATUS "              
101200                 WK-W00-RPT-FILE-STATUS.                                  
101300     DISPLAY "TSKANLYT - TASKS READ    = " WK-W00-RECS-READ.              
101400     DISPLAY "TSKANLYT - OWNERS TRACKED    = "                            
101500             WK-W05-OWNER-COUNT.                                          
101600     DISPLAY "TSKANLYT - ASSIGNEES TRACKED = "                            
101700             WK-W06-ASSIGNEE-COUNT.                                       
101800 Z099-END-PROGRAM-EX.                                                     
101900     EXIT.                                                                
102000                                                                          
102100                                                                          
