000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TSKDATU.                                                 
000500 AUTHOR.         RAYMOND SEET HP.                                         
000600 INSTALLATION.   SYSTEMS DEVELOPMENT - WORKGROUP TOOLS.                   
000700 DATE-WRITTEN.   15 JUN 1993.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
001000*                                                                         
001100*DESCRIPTION :  CALLED SUBPROGRAM - CALENDAR ARITHMETIC FOR THE           
001200*               ANALYTICS EXTRACT (TSKANLYT).  CONVERTS A                 
001300*               CCYYMMDD DATE TO A JULIAN DAY NUMBER AND BACK,            
001400*               AND LOCATES THE MONDAY ON OR BEFORE A GIVEN               
001500*               DATE - THE WEEKLY TREND REPORT IS BUCKETED BY             
001600*               MONDAY-OF-WEEK.  NO COBOL INTRINSIC FUNCTION IS           
001700*               USED - THE SHOP'S COMPILER LEVEL AT THE TIME              
001800*               THIS WAS WRITTEN DID NOT SUPPORT THEM.                    
001900*                                                                         
002000*================================================================         
002100* HISTORY OF MODIFICATION:                                                
002200*================================================================         
002300* TAGNDT1 RSEETHP 1996-04-22 - INITIAL VERSION - JULN/CDAT ONLY,          
002400*                             FORMULA IS THE STANDARD FLIEGEL             
002500*                             AND VAN FLANDERN INTEGER JULIAN             
002600*                             DAY ALGORITHM.                              
002700* TAGNDT2 RSEETHP 1996-05-06 - ADD B300-MONDAY-OF-WEEK FOR THE            
002800*                             NEW WEEKLY TREND REPORT ON                  
002900*                             TSKANLYT.  REQUEST 96-0481.                 
003000* TAGNDT3 MTANWL  1998-11-30 - Y2K - WK-DATU-IN-DATE/OUT-DATE             
003100*                             WERE 6-DIGIT YYMMDD IN THE                  
003200*                             ORIGINAL DATULK LAYOUT.  COPYBOOK           
003300*                             WIDENED TO 8-DIGIT CCYYMMDD - NO            
003400*                             CHANGE NEEDED IN THIS PROGRAM'S             
003500*                             ARITHMETIC, IT ALREADY WORKED IN            
003600*                             FULL 4-DIGIT YEARS INTERNALLY.              
003700*                             REQUEST 98-0903.                            
003800* TAGNDT4 CNGYS   2003-09-17 - REQUEST 03-1188 (SAME RELEASE AS           
003900*                             TSKPLCY TAGNPY8) - ANALYTICS TEAM           
004000*                             ASKED WHETHER B300-MONDAY-OF-WEEK           
004100*                             RETURNS THE INPUT DATE ITSELF WHEN          
004200*                             THAT DATE IS ALREADY A MONDAY.              
004300*                             TRACED THROUGH THE OFFSET                   
004400*                             ARITHMETIC AND CONFIRMED IT DOES -          
004500*                             NO CODE CHANGE, DOCUMENTED HERE             
004600*                             FOR THE RECORD.                             
004700*----------------------------------------------------------------*        
004800 EJECT                                                                    
004900**********************                                                    
005000 ENVIRONMENT DIVISION.                                                    
005100**********************                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SOURCE-COMPUTER.  IBM-AS400.                                             
005400 OBJECT-COMPUTER.  IBM-AS400.                                             
005500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
005600*                                                                         
005700 EJECT                                                                    
005800***************                                                           
005900 DATA DIVISION.                                                           
006000***************                                                           
006100*************************                                                 
006200 WORKING-STORAGE SECTION.                                                 
006300*************************                                                 
006400 01  FILLER              PIC X(24)  VALUE                                 
006500     "** PROGRAM TSKDATU  **".                                            
006600*                                                                         
006700* ------------------ PROGRAM WORKING STORAGE -------------------*         
006800 01  WK-C-COMMON.                                                         
006900     COPY TSKCMWS.                                                        
007000*                                                                         
007100* ---------- JULIAN DAY NUMBER ARITHMETIC WORK AREA -------------*        
007200 01  WK-W02-JULIAN-WORK.                                                  
007300     05  WK-W02-YY               PIC S9(09) COMP.                         
007400     05  WK-W02-MM               PIC S9(09) COMP.                         
007500     05  WK-W02-DD               PIC S9(09) COMP.                         
007600     05  WK-W02-A                PIC S9(09) COMP.                         
007700     05  WK-W02-B                PIC S9(09) COMP.                         
007800     05  WK-W02-C                PIC S9(09) COMP.                         
007900     05  WK-W02-E                PIC S9(09) COMP.                         
008000     05  WK-W02-F                PIC S9(09) COMP.                         
008100     05  WK-W02-JDN              PIC S9(09) COMP.                         
008200     05  WK-W02-DOW              PIC S9(09) COMP.                         
008300*                        DAY OF WEEK - 0 = MONDAY ... 6 = SUNDAY.         
008400 01  WK-W03-INVERSE-WORK.                                                 
008500     05  WK-W03-L1               PIC S9(09) COMP.                         
008600     05  WK-W03-L2               PIC S9(09) COMP.                         
008700     05  WK-W03-L3               PIC S9(09) COMP.                         
008800     05  WK-W03-L4               PIC S9(09) COMP.                         
008900     05  WK-W03-N                PIC S9(09) COMP.                         
009000     05  WK-W03-T1               PIC S9(09) COMP.                         
009100     05  WK-W03-T2               PIC S9(09) COMP.                         
009200     05  WK-W03-T3               PIC S9(09) COMP.                         
009300     05  WK-W03-Y1               PIC S9(09) COMP.                         
009400     05  WK-W03-Y2               PIC S9(09) COMP.                         
009500     05  WK-W03-M1               PIC S9(09) COMP.                         
009600     05  WK-W03-M2               PIC S9(09) COMP.                         
009700     05  WK-W03-D1               PIC S9(09) COMP.                         
009800*                                                                         
009900 EJECT                                                                    
010000 LINKAGE SECTION.                                                         
010100*****************                                                         
010200 COPY DATULK.                                                             
010300 EJECT                                                                    
010400*********************************************                             
010500 PROCEDURE DIVISION USING WK-DATU-RECORD.                                 
010600*********************************************                             
010700 MAIN-MODULE.                                                             
010800     SET     DATU-NO-ERROR           TO TRUE.                             
010900     MOVE    ZERO                    TO  WK-DATU-OUT-DATE                 
011000                                         WK-DATU-OUT-JULIAN.              
011100*                                                                         
011200     EVALUATE TRUE                                                        
011300         WHEN DATU-FN-DATE-TO-JULIAN                                      
011400             PERFORM B100-DATE-TO-JULIAN                                  
011500                THRU B199-DATE-TO-JULIAN-EX                               
011600         WHEN DATU-FN-JULIAN-TO-DATE                                      
011700             PERFORM B200-JULIAN-TO-DATE                                  
011800                THRU B299-JULIAN-TO-DATE-EX                               
011900         WHEN DATU-FN-MONDAY-OF-WEEK                                      
012000             PERFORM B300-MONDAY-OF-WEEK                                  
012100                THRU B399-MONDAY-OF-WEEK-EX                               
012200         WHEN OTHER                                                       
012300             SET     DATU-BAD-DATE       TO TRUE                          
012400     END-EVALUATE.                                                        
012500*                                                                         
012600     GOBACK.                                                              
012700*                                                                         
012800*---------------------------------------------------------------*         
012900 B100-DATE-TO-JULIAN.                                                     
013000*    CONVERT WK-DATU-IN-DATE (CCYYMMDD) TO A JULIAN DAY NUMBER            
013100*    IN WK-DATU-OUT-JULIAN - FLIEGEL/VAN FLANDERN FORWARD FORM.           
013200*---------------------------------------------------------------*         
013300     IF      WK-DATU-IN-MM < 1 OR > 12                                    
013400             SET DATU-BAD-DATE       TO TRUE                              
013500             GO TO B199-DATE-TO-JULIAN-EX.                                
013600     IF      WK-DATU-IN-DD < 1 OR > 31                                    
013700             SET DATU-BAD-DATE       TO TRUE                              
013800             GO TO B199-DATE-TO-JULIAN-EX.                                
013900*                                                                         
014000     MOVE    WK-DATU-IN-CCYY         TO  WK-W02-YY.                       
014100     MOVE    WK-DATU-IN-MM           TO  WK-W02-MM.                       
014200     MOVE    WK-DATU-IN-DD           TO  WK-W02-DD.                       
014300     PERFORM B900-COMPUTE-JULIAN THRU B999-COMPUTE-JULIAN-EX.             
014400     MOVE    WK-W02-JDN              TO  WK-DATU-OUT-JULIAN.              
014500*                                                                         
014600*---------------------------------------------------------------*         
014700 B199-DATE-TO-JULIAN-EX.                                                  
014800*---------------------------------------------------------------*         
014900     EXIT.                                                                
015000*                                                                         
015100*---------------------------------------------------------------*         
015200 B900-COMPUTE-JULIAN.                                                     
015300*    SHARED FORWARD-FORMULA WORKER - WK-W02-YY/MM/DD IN, JDN OUT          
015400*    IN WK-W02-JDN.  EACH COMPUTE BELOW HOLDS EXACTLY ONE                 
015500*    DIVISION SO THE TRUNCATION POINTS MATCH THE PUBLISHED                
015600*    ALGORITHM - DO NOT COMBINE THEM.                                     
015700*---------------------------------------------------------------*         
015800     COMPUTE WK-W02-A = (WK-W02-MM - 14) / 12.                            
015900     COMPUTE WK-W02-E = 1461 * (WK-W02-YY + 4800 + WK-W02-A) / 4.         
016000     COMPUTE WK-W02-F = 367 * (WK-W02-MM - 2 - WK-W02-A * 12)             
016100                         / 12.                                            
016200     COMPUTE WK-W02-B = (WK-W02-YY + 4900 + WK-W02-A) / 100.              
016300     COMPUTE WK-W02-C = 3 * WK-W02-B / 4.                                 
016400     COMPUTE WK-W02-JDN = WK-W02-DD - 32075 + WK-W02-E                    
016500                         + WK-W02-F - WK-W02-C.                           
016600*                                                                         
016700*---------------------------------------------------------------*         
016800 B999-COMPUTE-JULIAN-EX.                                                  
016900*---------------------------------------------------------------*         
017000     EXIT.                                                                
017100*                                                                         
017200*---------------------------------------------------------------*         
017300 B200-JULIAN-TO-DATE.                                                     
017400*    CONVERT WK-DATU-IN-JULIAN TO A CCYYMMDD DATE IN                      
017500*    WK-DATU-OUT-DATE - FLIEGEL/VAN FLANDERN INVERSE FORM.                
017600*---------------------------------------------------------------*         
017700     MOVE    WK-DATU-IN-JULIAN       TO  WK-W02-JDN.                      
017800     PERFORM B950-COMPUTE-CALENDAR THRU B959-COMPUTE-CALENDAR-EX.         
017900     MOVE    WK-W03-Y2               TO  WK-DATU-OUT-CCYY.                
018000     MOVE    WK-W03-M2               TO  WK-DATU-OUT-MM.                  
018100     MOVE    WK-W03-D1               TO  WK-DATU-OUT-DD.                  
018200*                                                                         
018300*---------------------------------------------------------------*         
018400 B299-JULIAN-TO-DATE-EX.                                                  
018500*---------------------------------------------------------------*         
018600     EXIT.                                                                
018700*                                                                         
018800*---------------------------------------------------------------*         
018900 B950-COMPUTE-CALENDAR.                                                   
019000*    SHARED INVERSE-FORMULA WORKER - WK-W02-JDN IN,                       
019100*    WK-W03-Y2/M2/D1 OUT.  SAME ONE-DIVISION-PER-COMPUTE RULE             
019200*    APPLIES HERE AS IN B900 ABOVE.                                       
019300*---------------------------------------------------------------*         
019400     COMPUTE WK-W03-L1 = WK-W02-JDN + 68569.                              
019500     COMPUTE WK-W03-N  = 4 * WK-W03-L1 / 146097.                          
019600     COMPUTE WK-W03-T1 = (146097 * WK-W03-N + 3) / 4.                     
019700     COMPUTE WK-W03-L2 = WK-W03-L1 - WK-W03-T1.                           
019800     COMPUTE WK-W03-Y1 = 4000 * (WK-W03-L2 + 1) / 1461001.                
019900     COMPUTE WK-W03-T2 = 1461 * WK-W03-Y1 / 4.                            
020000     COMPUTE WK-W03-L3 = WK-W03-L2 - WK-W03-T2 + 31.                      
020100     COMPUTE WK-W03-M1 = 80 * WK-W03-L3 / 2447.                           
020200     COMPUTE WK-W03-T3 = 2447 * WK-W03-M1 / 80.                           
020300     COMPUTE WK-W03-D1 = WK-W03-L3 - WK-W03-T3.                           
020400     COMPUTE WK-W03-L4 = WK-W03-M1 / 11.                                  
020500     COMPUTE WK-W03-M2 = WK-W03-M1 + 2 - 12 * WK-W03-L4.                  
020600     COMPUTE WK-W03-Y2 = 100 * (WK-W03-N - 49) + WK-W03-Y1                
020700                         + WK-W03-L4.                                     
020800*                                                                         
020900*---------------------------------------------------------------*         
021000 B959-COMPUTE-CALENDAR-EX.                                                
021100*---------------------------------------------------------------*         
021200     EXIT.                                                                
021300*                                                                         
021400*---------------------------------------------------------------*         
021500 B300-MONDAY-OF-WEEK.                                                     
021600*    LOCATE THE MONDAY ON OR BEFORE WK-DATU-IN-DATE.  A JULIAN            
021700*    DAY NUMBER EVENLY DIVISIBLE BY 7 ALWAYS FALLS ON A MONDAY,           
021800*    SO THE WEEKDAY OFFSET IS JUST THE REMAINDER OF THAT DIVIDE.          
021900*---------------------------------------------------------------*         
022000     IF      WK-DATU-IN-MM < 1 OR > 12                                    
022100             SET DATU-BAD-DATE       TO TRUE                              
022200             GO TO B399-MONDAY-OF-WEEK-EX.                                
022300     IF      WK-DATU-IN-DD < 1 OR > 31                                    
022400             SET DATU-BAD-DATE       TO TRUE                              
022500             GO TO B399-MONDAY-OF-WEEK-EX.                                
022600*                                                                         
022700     MOVE    WK-DATU-IN-CCYY         TO  WK-W02-YY.                       
022800     MOVE    WK-DATU-IN-MM           TO  WK-W02-MM.                       
022900     MOVE    WK-DATU-IN-DD           TO  WK-W02-DD.                       
023000     PERFORM B900-COMPUTE-JULIAN THRU B999-COMPUTE-JULIAN-EX.             
023100*                                                                         
023200     COMPUTE WK-W02-DOW = WK-W02-JDN                                      
023300                         - (WK-W02-JDN / 7) * 7.                          
023400     SUBTRACT WK-W02-DOW FROM WK-W02-JDN.                                 
023500     MOVE    WK-W02-JDN              TO  WK-DATU-OUT-JULIAN.              
023600*                                                                         
023700     PERFORM B950-COMPUTE-CALENDAR THRU B959-COMPUTE-CALENDAR-EX.         
023800     MOVE    WK-W03-Y2               TO  WK-DATU-OUT-CCYY.                
023900     MOVE    WK-W03-M2               TO  WK-DATU-OUT-MM.                  
024000     MOVE    WK-W03-D1               TO  WK-DATU-OUT-DD.                  
024100*                                                                         
024200*---------------------------------------------------------------*         
024300 B399-MONDAY-OF-WEEK-EX.                                                  
024400*---------------------------------------------------------------*         
024500     EXIT.                                                                
024600*                                                                         
024700******************************************************************        
024800*************** END OF PROGRAM SOURCE - TSKDATU ****************          
024900******************************************************************        
