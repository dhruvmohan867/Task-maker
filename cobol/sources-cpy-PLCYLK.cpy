000100* PLCYLK.cpybk                                                            
000200* LINKAGE RECORD FOR CALL "TSKPLCY" - ONE FUNCTION SWITCH SHARED          
000300* BY EVERY TASK POLICY RULE SO CALLERS ONLY NEED ONE COPY                 
000400* BOOK AND ONE CALL STATEMENT.                                            
000500*----------------------------------------------------------------*        
000600* HISTORY OF MODIFICATION:                                                
000700*----------------------------------------------------------------*        
000800* TAGNPL2 TMPTNC 1997-06-02 - ADD WK-PLCY-EXISTING-STATUS FOR             
000900*                             THE UPDATE STATUS-TRANSITION CHECK.         
001000* TAGNPL1 TMPTNC 1996-02-14 - INITIAL VERSION.                            
001100*----------------------------------------------------------------*        
001200 01  WK-PLCY-RECORD.                                                      
001300     05  WK-PLCY-INPUT.                                                   
001400         10  WK-PLCY-FUNCTION        PIC X(04).                           
001500             88  PLCY-FN-NORMALIZE       VALUE "NORM".                    
001600             88  PLCY-FN-VALIDATE-CREATE VALUE "VALC".                    
001700             88  PLCY-FN-VALIDATE-UPDATE VALUE "VALU".                    
001800             88  PLCY-FN-CHECK-OVERDUE   VALUE "OVDU".                    
001900             88  PLCY-FN-ESCALATE        VALUE "ESCL".                    
002000         10  WK-PLCY-TITLE           PIC X(40).                           
002100         10  WK-PLCY-ASSIGNEE        PIC X(20).                           
002200         10  WK-PLCY-STATUS          PIC X(11).                           
002300*                        INCOMING STATUS (NORM/VALC/VALU) OR              
002400*                        CURRENT STATUS (OVDU/ESCL).                      
002500         10  WK-PLCY-EXISTING-STATUS PIC X(11).                           
002600*                        EXISTING RECORD STATUS - VALU ONLY.              
002700         10  WK-PLCY-PRIORITY        PIC X(06).                           
002800         10  WK-PLCY-DUE-DATE        PIC 9(08).                           
002900         10  WK-PLCY-DUE-DATE-X REDEFINES WK-PLCY-DUE-DATE.               
003000             15  WK-PLCY-DUE-CCYY        PIC 9(04).                       
003100             15  WK-PLCY-DUE-MM          PIC 9(02).                       
003200             15  WK-PLCY-DUE-DD          PIC 9(02).                       
003300*                        ALTERNATE CCYY/MM/DD VIEW - TRACE                
003400*                        DISPLAYS ONLY.                                   
003500         10  WK-PLCY-RUN-DATE        PIC 9(08).                           
003600         10  WK-PLCY-RUN-DATE-X REDEFINES WK-PLCY-RUN-DATE.               
003700             15  WK-PLCY-RUN-CCYY        PIC 9(04).                       
003800             15  WK-PLCY-RUN-MM          PIC 9(02).                       
003900             15  WK-PLCY-RUN-DD          PIC 9(02).                       
004000*                        ALTERNATE CCYY/MM/DD VIEW - TRACE                
004100*                        DISPLAYS ONLY.                                   
004200     05  WK-PLCY-OUTPUT.                                                  
004300         10  WK-PLCY-VALID-FLAG      PIC X(01).                           
004400             88  PLCY-IS-VALID           VALUE "Y".                       
004500             88  PLCY-IS-INVALID         VALUE "N".                       
004600         10  WK-PLCY-ERROR-CODE      PIC X(07).                           
004700*                        MNEMONIC REJECT REASON - E.G.                    
004800*                        "TSK0101" TITLE BLANK, "TSK0102" DUE             
004900*                        DATE IN PAST, "TSK0103" BAD ENUM VALUE,          
005000*                        "TSK0104" BAD STATUS TRANSITION.                 
005100         10  WK-PLCY-OVERDUE-FLAG    PIC X(01).                           
005200             88  PLCY-IS-OVERDUE         VALUE "Y".                       
005300             88  PLCY-NOT-OVERDUE        VALUE "N".                       
005400         10  WK-PLCY-OUT-TITLE       PIC X(40).                           
005500         10  WK-PLCY-OUT-ASSIGNEE    PIC X(20).                           
005600         10  WK-PLCY-OUT-STATUS      PIC X(11).                           
005700         10  WK-PLCY-OUT-PRIORITY    PIC X(06).                           
005800*                        NORMALIZED/DEFAULTED STATUS-PRIORITY             
005900*                        (NORM) OR THE ESCALATED PRIORITY                 
006000*                        CANDIDATE (ESCL) - THE CALLER, NOT               
006100*                        TSKPLCY, DECIDES WHETHER THE CANDIDATE           
006200*                        IS STRICTLY HIGHER AND WORTH APPLYING.           
006300        10  FILLER                  PIC X(10).                            
