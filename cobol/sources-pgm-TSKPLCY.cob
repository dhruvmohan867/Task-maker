000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TSKPLCY.                                                 
000500 AUTHOR.         RAYMOND SEET HP.                                         
000600 INSTALLATION.   SYSTEMS DEVELOPMENT - WORKGROUP TOOLS.                   
000700 DATE-WRITTEN.   08 MAR 1993.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
001000*                                                                         
001100*DESCRIPTION :  CALLED SUBPROGRAM - HOLDS EVERY BUSINESS RULE             
001200*               FOR MAINTAINING A TASK RECORD SO THE ON-LINE              
001300*               MAINTENANCE SCREENS, THE OVERNIGHT SCHEDULER              
001400*               (TSKSCHED) AND THE ANALYTICS EXTRACT (TSKANLYT)           
001500*               ALL APPLY THE SAME RULE THE SAME WAY.  ONE                
001600*               FUNCTION SWITCH (WK-PLCY-FUNCTION) SELECTS THE            
001700*               RULE TO RUN - SEE PLCYLK COPYBOOK.                        
001800*                                                                         
001900*================================================================         
002000* HISTORY OF MODIFICATION:                                                
002100*================================================================         
002200* TAGNPY1 RSEETHP 1996-02-14 - INITIAL VERSION - NORM/VALC RULES          
002300*                             ONLY, LIFTED OFF THE TASK ENTRY             
002400*                             SCREEN EDITS.                               
002500* TAGNPY2 RSEETHP 1996-03-01 - ADD B600-CHECK-OVERDUE SO THE              
002600*                             ANALYTICS EXTRACT DOES NOT HAVE TO          
002700*                             REPEAT THE OVERDUE TEST ITSELF.             
002800* TAGNPY3 LKHENGT 1996-06-19 - ADD B700-ESCALATE-PRIORITY FOR THE         
002900*                             NEW OVERNIGHT SCHEDULER JOB                 
003000*                             (TSKSCHED) - REQUEST 96-0447.               
003100* TAGNPY4 LKHENGT 1997-06-02 - ADD B500-VALIDATE-FOR-UPDATE AND           
003200*                             WK-PLCY-EXISTING-STATUS - THE               
003300*                             MAINTENANCE SCREEN NOW LETS A USER          
003400*                             CHANGE STATUS AND WE MUST STOP AN           
003500*                             ILLEGAL JUMP (E.G. DONE BACK TO             
003600*                             OPEN).  REQUEST 97-0512.                    
003700* TAGNPY5 LKHENGT 1997-06-02 - VALC AND VALU BOTH NOW REJECT A            
003800*                             PRIORITY THAT IS NOT LOW/MEDIUM/            
003900*                             HIGH - PREVIOUSLY ONLY CHECKED ON           
004000*                             THE SCREEN, NOT IN THIS ROUTINE.            
004100* TAGNPY6 MTANWL  1998-11-30 - Y2K - WK-PLCY-DUE-DATE/RUN-DATE            
004200*                             WERE 6-DIGIT YYMMDD IN THE                  
004300*                             ORIGINAL PLCYLK LAYOUT.  COPYBOOK           
004400*                             WIDENED TO 8-DIGIT CCYYMMDD AND             
004500*                             B300/B600/B700 REWRITTEN TO COMPARE         
004600*                             ON THE WIDENED FIELD DIRECTLY - NO          
004700*                             MORE 2-DIGIT YEAR WINDOWING IN THIS         
004800*                             PROGRAM.  REQUEST 98-0903.                  
004900* TAGNPY7 MTANWL  1999-02-08 - B700 CORRECTED - A TASK ALREADY AT         
005000*                             HIGH PRIORITY WITH NO DUE DATE WAS          
005100*                             BEING RE-ESCALATED TO HIGH EVERY            
005200*                             NIGHT AND FLAGGING WK-C-CACHE-              
005300*                             INVALID FALSELY.  REQUEST 99-0071.          
005400* TAGNPY8 CNGYS   2003-09-17 - B400/B500 NOW REJECT A BLANK               
005500*                             TITLE ONLY ON CREATE, NOT ON                
005600*                             UPDATE, PER REVISED EDIT RULES.             
005700*                             REQUEST 03-1188.                            
005800*----------------------------------------------------------------*        
005900 EJECT                                                                    
006000**********************                                                    
006100 ENVIRONMENT DIVISION.                                                    
006200**********************                                                    
006300 CONFIGURATION SECTION.                                                   
006400 SOURCE-COMPUTER.  IBM-AS400.                                             
006500 OBJECT-COMPUTER.  IBM-AS400.                                             
006600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
006700*                                                                         
006800 EJECT                                                                    
006900***************                                                           
007000 DATA DIVISION.                                                           
007100***************                                                           
007200*************************                                                 
007300 WORKING-STORAGE SECTION.                                                 
007400*************************                                                 
007500 01  FILLER              PIC X(24)  VALUE                                 
007600     "** PROGRAM TSKPLCY  **".                                            
007700*                                                                         
007800* ------------------ PROGRAM WORKING STORAGE -------------------*         
007900 01  WK-C-COMMON.                                                         
008000     COPY TSKCMWS.                                                        
008100*                                                                         
008200 01  WK-W00-RULE-WORK.                                                    
008300     05  WK-W00-SUBSCRIPT        PIC S9(04) COMP.                         
008400     05  WK-W00-CURRENT-RANK     PIC S9(04) COMP.                         
008500     05  WK-W00-CANDIDATE-RANK   PIC S9(04) COMP.                         
008600*                        LOW=0, MEDIUM=1, HIGH=2 - SEE W01-PRTY           
008700*                        TABLE BELOW.                                     
008800     05  WK-W00-TRANSITION-OK    PIC X(01) VALUE "N".                     
008900         88  WK-W00-TRANSITION-IS-OK    VALUE "Y".                        
009000*                                                                         
009100 01  WK-W01-PRIORITY-RANK-TABLE.                                          
009200     05  FILLER  PIC X(06) VALUE "LOW   ".                                
009300     05  FILLER  PIC S9(04) COMP VALUE 0.                                 
009400     05  FILLER  PIC X(06) VALUE "MEDIUM".                                
009500     05  FILLER  PIC S9(04) COMP VALUE 1.                                 
009600     05  FILLER  PIC X(06) VALUE "HIGH  ".                                
009700     05  FILLER  PIC S9(04) COMP VALUE 2.                                 
009800 01  WK-W01-PRIORITY-RANK-R REDEFINES WK-W01-PRIORITY-RANK-TABLE.         
009900     05  WK-W01-PRTY-ENTRY OCCURS 3 TIMES.                                
010000         10  WK-W01-PRTY-NAME    PIC X(06).                               
010100         10  WK-W01-PRTY-RANK    PIC S9(04) COMP.                         
010200*                                                                         
010300*                                                                         
010400 EJECT                                                                    
010500 LINKAGE SECTION.                                                         
010600*****************                                                         
010700 COPY PLCYLK.                                                             
010800 EJECT                                                                    
010900*********************************************                             
011000 PROCEDURE DIVISION USING WK-PLCY-RECORD.                                 
011100*********************************************                             
011200 MAIN-MODULE.                                                             
011300     MOVE    SPACES              TO  WK-PLCY-VALID-FLAG.                  
011400     SET     PLCY-IS-VALID           TO TRUE.                             
011500     MOVE    SPACES              TO  WK-PLCY-ERROR-CODE.                  
011600     SET     PLCY-NOT-OVERDUE        TO TRUE.                             
011700*                                                                         
011800     EVALUATE TRUE                                                        
011900         WHEN PLCY-FN-NORMALIZE                                           
012000             PERFORM B100-NORMALIZE-TASK                                  
012100                THRU B199-NORMALIZE-TASK-EX                               
012200             PERFORM B200-APPLY-DEFAULTS                                  
012300                THRU B299-APPLY-DEFAULTS-EX                               
012400         WHEN PLCY-FN-VALIDATE-CREATE                                     
012500             PERFORM B400-VALIDATE-FOR-CREATE                             
012600                THRU B499-VALIDATE-FOR-CREATE-EX                          
012700         WHEN PLCY-FN-VALIDATE-UPDATE                                     
012800             PERFORM B500-VALIDATE-FOR-UPDATE                             
012900                THRU B599-VALIDATE-FOR-UPDATE-EX                          
013000         WHEN PLCY-FN-CHECK-OVERDUE                                       
013100             PERFORM B600-CHECK-OVERDUE                                   
013200                THRU B699-CHECK-OVERDUE-EX                                
013300         WHEN PLCY-FN-ESCALATE                                            
013400             PERFORM B700-ESCALATE-PRIORITY                               
013500                THRU B799-ESCALATE-PRIORITY-EX                            
013600         WHEN OTHER                                                       
013700             MOVE "N"            TO  WK-PLCY-VALID-FLAG                   
013800             MOVE "TSK0199"      TO  WK-PLCY-ERROR-CODE                   
013900     END-EVALUATE.                                                        
014000*                                                                         
014100     GOBACK.                                                              
014200*                                                                         
014300*---------------------------------------------------------------*         
014400 B100-NORMALIZE-TASK.                                                     
014500*    LEFT-JUSTIFY TITLE AND ASSIGNEE OVER ANY LEADING SPACES              
014600*    KEYED AHEAD OF THEM ON THE ENTRY SCREEN, THEN UPPERCASE              
014700*    STATUS AND PRIORITY.                                                 
014800*---------------------------------------------------------------*         
014900     MOVE    SPACES                  TO  WK-PLCY-OUT-TITLE                
015000                                         WK-PLCY-OUT-ASSIGNEE.            
015100     MOVE    0                       TO  WK-W00-SUBSCRIPT.                
015200     INSPECT WK-PLCY-TITLE      TALLYING WK-W00-SUBSCRIPT                 
015300             FOR LEADING SPACES.                                          
015400     IF      WK-W00-SUBSCRIPT < 40                                        
015500             MOVE WK-PLCY-TITLE (WK-W00-SUBSCRIPT + 1 :                   
015600                                  40 - WK-W00-SUBSCRIPT)                  
015700                                     TO  WK-PLCY-OUT-TITLE.               
015800*                                                                         
015900     MOVE    0                       TO  WK-W00-SUBSCRIPT.                
016000     INSPECT WK-PLCY-ASSIGNEE   TALLYING WK-W00-SUBSCRIPT                 
016100             FOR LEADING SPACES.                                          
016200     IF      WK-W00-SUBSCRIPT < 20                                        
016300             MOVE WK-PLCY-ASSIGNEE (WK-W00-SUBSCRIPT + 1 :                
016400                                     20 - WK-W00-SUBSCRIPT)               
016500                                     TO  WK-PLCY-OUT-ASSIGNEE.            
016600*                                                                         
016700     MOVE    WK-PLCY-STATUS          TO  WK-PLCY-OUT-STATUS.              
016800     INSPECT WK-PLCY-OUT-STATUS CONVERTING                                
016900             "abcdefghijklmnopqrstuvwxyz"                                 
017000          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                
017100     MOVE    WK-PLCY-PRIORITY        TO  WK-PLCY-OUT-PRIORITY.            
017200     INSPECT WK-PLCY-OUT-PRIORITY CONVERTING                              
017300             "abcdefghijklmnopqrstuvwxyz"                                 
017400          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                
017500*                                                                         
017600*---------------------------------------------------------------*         
017700 B199-NORMALIZE-TASK-EX.                                                  
017800*---------------------------------------------------------------*         
017900     EXIT.                                                                
018000*                                                                         
018100*---------------------------------------------------------------*         
018200 B200-APPLY-DEFAULTS.                                                     
018300*    BLANK STATUS DEFAULTS TO OPEN, BLANK PRIORITY DEFAULTS TO            
018400*    MEDIUM - APPLIED AFTER B100 ON CREATE/UPDATE ONLY.                   
018500*---------------------------------------------------------------*         
018600     IF      WK-PLCY-OUT-STATUS = SPACES                                  
018700             MOVE    "OPEN"          TO  WK-PLCY-OUT-STATUS.              
018800     IF      WK-PLCY-OUT-PRIORITY = SPACES                                
018900             MOVE    "MEDIUM"        TO  WK-PLCY-OUT-PRIORITY.            
019000*                                                                         
019100*---------------------------------------------------------------*         
019200 B299-APPLY-DEFAULTS-EX.                                                  
019300*---------------------------------------------------------------*         
019400     EXIT.                                                                
019500*                                                                         
019600*---------------------------------------------------------------*         
019700 B300-VALIDATE-DUE-DATE.                                                  
019800*    A DUE DATE STRICTLY BEFORE THE RUN DATE IS INVALID.  DUE             
019900*    DATE OF ZERO (NO DUE DATE) OR EQUAL TO THE RUN DATE (DUE             
020000*    TODAY) IS ALWAYS VALID.  THIS IS THE SAME DUE-DATE EDIT              
020100*    USED EVERYWHERE ELSE THE RULE APPLIES.                               
020200*---------------------------------------------------------------*         
020300     IF      WK-PLCY-DUE-DATE NOT = ZERO                                  
020400         AND WK-PLCY-DUE-DATE < WK-PLCY-RUN-DATE                          
020500             MOVE "N"                TO  WK-PLCY-VALID-FLAG               
020600             MOVE "TSK0102"          TO  WK-PLCY-ERROR-CODE.              
020700*                                                                         
020800*---------------------------------------------------------------*         
020900 B399-VALIDATE-DUE-DATE-EX.                                               
021000*---------------------------------------------------------------*         
021100     EXIT.                                                                
021200*                                                                         
021300*---------------------------------------------------------------*         
021400 B400-VALIDATE-FOR-CREATE.                                                
021500*    TITLE MUST NOT BE BLANK, DUE DATE MUST NOT BE IN THE PAST,           
021600*    STATUS AND PRIORITY MUST BE ONE OF THE KNOWN ENUM VALUES.            
021700*---------------------------------------------------------------*         
021800     SET     PLCY-IS-VALID           TO TRUE.                             
021900     MOVE    SPACES                  TO  WK-PLCY-ERROR-CODE.              
022000*                                                                         
022100     IF      WK-PLCY-TITLE = SPACES                                       
022200             MOVE "N"                TO  WK-PLCY-VALID-FLAG               
022300             MOVE "TSK0101"          TO  WK-PLCY-ERROR-CODE               
022400             GO TO B499-VALIDATE-FOR-CREATE-EX.                           
022500*                                                                         
022600     PERFORM B300-VALIDATE-DUE-DATE                                       
022700         THRU B399-VALIDATE-DUE-DATE-EX.                                  
022800     IF      NOT PLCY-IS-VALID                                            
022900             GO TO B499-VALIDATE-FOR-CREATE-EX.                           
023000*                                                                         
023100     IF      WK-PLCY-STATUS NOT = "OPEN"                                  
023200         AND WK-PLCY-STATUS NOT = "IN_PROGRESS"                           
023300         AND WK-PLCY-STATUS NOT = "DONE"                                  
023400             MOVE "N"                TO  WK-PLCY-VALID-FLAG               
023500             MOVE "TSK0103"          TO  WK-PLCY-ERROR-CODE               
023600             GO TO B499-VALIDATE-FOR-CREATE-EX.                           
023700*                                                                         
023800     PERFORM B450-CHECK-PRIORITY-ENUM                                     
023900        THRU B459-CHECK-PRIORITY-ENUM-EX.                                 
024000*                                                                         
024100*---------------------------------------------------------------*         
024200 B499-VALIDATE-FOR-CREATE-EX.                                             
024300*---------------------------------------------------------------*         
024400     EXIT.                                                                
024500*                                                                         
024600*---------------------------------------------------------------*         
024700 B450-CHECK-PRIORITY-ENUM.                                                
024800*    SHARED BY B400 AND B500 - PRIORITY MUST BE LOW/MEDIUM/HIGH.          
024900*---------------------------------------------------------------*         
025000     IF      WK-PLCY-PRIORITY NOT = "LOW"                                 
025100         AND WK-PLCY-PRIORITY NOT = "MEDIUM"                              
025200         AND WK-PLCY-PRIORITY NOT = "HIGH"                                
025300             MOVE "N"                TO  WK-PLCY-VALID-FLAG               
025400             MOVE "TSK0103"          TO  WK-PLCY-ERROR-CODE.              
025500*                                                                         
025600*---------------------------------------------------------------*         
025700 B459-CHECK-PRIORITY-ENUM-EX.                                             
025800*---------------------------------------------------------------*         
025900     EXIT.                                                                
026000*                                                                         
026100*---------------------------------------------------------------*         
026200 B500-VALIDATE-FOR-UPDATE.                                                
026300*    DUE DATE MUST NOT BE IN THE PAST.  STATUS MAY ONLY STAY THE          
026400*    SAME OR MOVE OPEN -> IN_PROGRESS -> DONE, NEVER BACKWARDS            
026500*    AND NEVER SKIPPING A STEP.  PRIORITY MUST BE A KNOWN VALUE.          
026600*---------------------------------------------------------------*         
026700     SET     PLCY-IS-VALID           TO TRUE.                             
026800     MOVE    SPACES                  TO  WK-PLCY-ERROR-CODE.              
026900*                                                                         
027000     PERFORM B300-VALIDATE-DUE-DATE                                       
027100         THRU B399-VALIDATE-DUE-DATE-EX.                                  
027200     IF      NOT PLCY-IS-VALID                                            
027300             GO TO B599-VALIDATE-FOR-UPDATE-EX.                           
027400*                                                                         
027500     SET     WK-W00-TRANSITION-IS-OK TO TRUE.                             
027600     IF      WK-PLCY-STATUS NOT = WK-PLCY-EXISTING-STATUS                 
027700             MOVE "N"                TO  WK-W00-TRANSITION-OK             
027800             IF (WK-PLCY-EXISTING-STATUS = "OPEN")                        
027900            AND (WK-PLCY-STATUS = "IN_PROGRESS")                          
028000                 SET WK-W00-TRANSITION-IS-OK TO TRUE                      
028100             END-IF                                                       
028200             IF (WK-PLCY-EXISTING-STATUS = "IN_PROGRESS")                 
028300            AND (WK-PLCY-STATUS = "DONE")                                 
028400                 SET WK-W00-TRANSITION-IS-OK TO TRUE                      
028500             END-IF.                                                      
028600*                                                                         
028700     IF      NOT WK-W00-TRANSITION-IS-OK                                  
028800             MOVE "N"                TO  WK-PLCY-VALID-FLAG               
028900             MOVE "TSK0104"          TO  WK-PLCY-ERROR-CODE               
029000             GO TO B599-VALIDATE-FOR-UPDATE-EX.                           
029100*                                                                         
029200     PERFORM B450-CHECK-PRIORITY-ENUM                                     
029300        THRU B459-CHECK-PRIORITY-ENUM-EX.                                 
029400*                                                                         
029500*---------------------------------------------------------------*         
029600 B599-VALIDATE-FOR-UPDATE-EX.                                             
029700*---------------------------------------------------------------*         
029800     EXIT.                                                                
029900*                                                                         
030000*---------------------------------------------------------------*         
030100 B600-CHECK-OVERDUE.                                                      
030200*    A TASK IS OVERDUE WHEN IT HAS A DUE DATE, IS NOT DONE, AND           
030300*    THE DUE DATE IS STRICTLY BEFORE THE RUN DATE.                        
030400*---------------------------------------------------------------*         
030500     SET     PLCY-NOT-OVERDUE        TO TRUE.                             
030600     IF      WK-PLCY-DUE-DATE NOT = ZERO                                  
030700         AND WK-PLCY-STATUS NOT = "DONE"                                  
030800         AND WK-PLCY-DUE-DATE < WK-PLCY-RUN-DATE                          
030900             SET PLCY-IS-OVERDUE     TO TRUE.                             
031000*                                                                         
031100*---------------------------------------------------------------*         
031200 B699-CHECK-OVERDUE-EX.                                                   
031300*---------------------------------------------------------------*         
031400     EXIT.                                                                
031500*                                                                         
031600*---------------------------------------------------------------*         
031700 B700-ESCALATE-PRIORITY.                                                  
031800*    A DONE TASK, OR A TASK WITH NO DUE DATE, NEVER ESCALATES.            
031900*    AN OVERDUE TASK (DUE DATE BEFORE RUN DATE) ESCALATES TO THE          
032000*    GREATER OF ITS CURRENT PRIORITY AND HIGH.  A TASK DUE TODAY          
032100*    (DUE DATE = RUN DATE) STEPS UP ONE RANK - LOW TO MEDIUM,             
032200*    MEDIUM TO HIGH, HIGH STAYS HIGH.  ANYTHING ELSE IS                   
032300*    UNCHANGED.  THE CALLER COMPARES THE RETURNED PRIORITY                
032400*    AGAINST THE STORED ONE AND ONLY REWRITES THE RECORD WHEN IT          
032500*    IS STRICTLY HIGHER.                                                  
032600*---------------------------------------------------------------*         
032700     MOVE    WK-PLCY-PRIORITY        TO  WK-PLCY-OUT-PRIORITY.            
032800*                                                                         
032900     IF      WK-PLCY-STATUS = "DONE"                                      
033000             GO TO B799-ESCALATE-PRIORITY-EX.                             
033100     IF      WK-PLCY-DUE-DATE = ZERO                                      
033200             GO TO B799-ESCALATE-PRIORITY-EX.                             
033300*                                                                         
033400     PERFORM B710-LOOKUP-RANK THRU B719-LOOKUP-RANK-EX.                   
033500     MOVE    WK-W00-CURRENT-RANK     TO  WK-W00-CANDIDATE-RANK.           
033600*                                                                         
033700     IF      WK-PLCY-DUE-DATE < WK-PLCY-RUN-DATE                          
033800*                        OVERDUE - ESCALATE TO AT LEAST HIGH.             
033900             IF  WK-W00-CANDIDATE-RANK < 2                                
034000                 MOVE 2              TO  WK-W00-CANDIDATE-RANK            
034100             END-IF                                                       
034200     ELSE                                                                 
034300     IF      WK-PLCY-DUE-DATE = WK-PLCY-RUN-DATE                          
034400*                        DUE TODAY - STEP UP ONE RANK.                    
034500             IF  WK-W00-CANDIDATE-RANK < 2                                
034600                 ADD 1 TO WK-W00-CANDIDATE-RANK                           
034700             END-IF.                                                      
034800*                                                                         
034900     IF      WK-W00-CANDIDATE-RANK NOT = WK-W00-CURRENT-RANK              
035000             SET     WK-W00-SUBSCRIPT  TO  WK-W00-CANDIDATE-RANK          
035100             ADD     1 TO WK-W00-SUBSCRIPT                                
035200             MOVE    WK-W01-PRTY-NAME (WK-W00-SUBSCRIPT)                  
035300                                     TO  WK-PLCY-OUT-PRIORITY.            
035400*                                                                         
035500*---------------------------------------------------------------*         
035600 B799-ESCALATE-PRIORITY-EX.                                               
035700*---------------------------------------------------------------*         
035800     EXIT.                                                                
035900*                                                                         
036000*---------------------------------------------------------------*         
036100 B710-LOOKUP-RANK.                                                        
036200*    LINEAR SCAN OF THE 3-ENTRY RANK TABLE FOR THE CURRENT                
036300*    PRIORITY - NO SEARCH VERB, PLAIN PERFORM VARYING OF A                
036400*    PARAGRAPH, SAME IDIOM AS THE TSKANLYT PRODUCTIVITY SCANS.            
036500*---------------------------------------------------------------*         
036600     MOVE    0                       TO  WK-W00-CURRENT-RANK.             
036700     MOVE    1                       TO  WK-W00-SUBSCRIPT.                
036800     PERFORM B711-SCAN-RANK-ENTRY THRU B711-SCAN-RANK-ENTRY-EX            
036900         UNTIL WK-W00-SUBSCRIPT > 3.                                      
037000*                                                                         
037100*---------------------------------------------------------------*         
037200 B719-LOOKUP-RANK-EX.                                                     
037300*---------------------------------------------------------------*         
037400     EXIT.                                                                
037500*                                                                         
037600*---------------------------------------------------------------*         
037700 B711-SCAN-RANK-ENTRY.                                                    
037800*---------------------------------------------------------------*         
037900     IF      WK-PLCY-PRIORITY =                                           
038000             WK-W01-PRTY-NAME (WK-W00-SUBSCRIPT)                          
038100             MOVE    WK-W01-PRTY-RANK (WK-W00-SUBSCRIPT)                  
038200                                     TO  WK-W00-CURRENT-RANK.             
038300     ADD     1                       TO  WK-W00-SUBSCRIPT.                
038400 B711-SCAN-RANK-ENTRY-EX.                                                 
038500     EXIT.                                                                
038600*                                                                         
038700******************************************************************        
038800*************** END OF PROGRAM SOURCE - TSKPLCY ****************          
038900******************************************************************        
039000                                                                          
039100                                                                          
039200                                                                          
