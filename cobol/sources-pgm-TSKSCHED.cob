000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TSKSCHED.                                                
000500 AUTHOR.         LIM KIA HENG.                                            
000600 INSTALLATION.   SYSTEMS DEVELOPMENT - WORKGROUP TOOLS.                   
000700 DATE-WRITTEN.   02 SEP 1994.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
001000*                                                                         
001100*DESCRIPTION :  OVERNIGHT BATCH SCHEDULER - READS EVERY TASK              
001200*               RECORD ON TASK-FILE-IN, ASKS TSKPLCY WHETHER              
001300*               THE TASK'S PRIORITY SHOULD BE ESCALATED FOR               
001400*               TODAY'S RUN DATE, AND REWRITES THE RECORD TO              
001500*               TASK-FILE-OUT (CHANGED OR NOT).  A SEPARATE JCL           
001600*               STEP COPIES TASK-FILE-OUT BACK OVER TASK-FILE-IN          
001700*               BEFORE THE NEXT RUN.  RUN THIS STEP BEFORE                
001800*               TSKANLYT SO THE ANALYTICS EXTRACT SEES TODAY'S            
001900*               ESCALATED PRIORITIES.                                     
002000*                                                                         
002100*================================================================         
002200* HISTORY OF MODIFICATION:                                                
002300*================================================================         
002400* TAGNSC1 LKHENGT 1996-06-19 - INITIAL VERSION - REQUEST 96-0447.         
002500* TAGNSC2 MTANWL  1998-11-30 - Y2K - RUN-DATE WAS ACCEPTED AS A           
002600*                             6-DIGIT YYMMDD AND WINDOWED HERE            
002700*                             (50-99 = 19XX, 00-49 = 20XX).  KEPT         
002800*                             THE ACCEPT AS 6 DIGITS SINCE THAT           
002900*                             IS ALL THE OPERATING SYSTEM CLOCK           
003000*                             GIVES US - ONLY THE WINDOWING LOGIC         
003100*                             IS NEW.  REQUEST 98-0903.                   
003200* TAGNSC3 MTANWL  1999-01-11 - UPSI-0 ADDED SO THE TEST REGION            
003300*                             CAN FORCE A RUN DATE FROM A                 
003400*                             PARAMETER CARD INSTEAD OF THE               
003500*                             SYSTEM CLOCK - Y2K ROLLOVER                 
003600*                             TESTING NEEDED DATES THE REAL               
003700*                             CLOCK COULD NOT PROVIDE YET.                
003800*                             REQUEST 98-0903.                            
003900* TAGNSC4 CNGYS   2003-09-17 - B300 NOW CHECKS FILE STATUS "00"           
004000*                             OR "04" ON THE WRITE - "04" (SHORT          
004100*                             RECORD) WAS BEING TREATED AS A              
004200*                             HARD ERROR EVEN THOUGH THE RECORD           
004300*                             WROTE CORRECTLY.  REQUEST 03-1188.          
004400*----------------------------------------------------------------*        
004500 EJECT                                                                    
004600**********************                                                    
004700 ENVIRONMENT DIVISION.                                                    
004800**********************                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SOURCE-COMPUTER.  IBM-AS400.                                             
005100 OBJECT-COMPUTER.  IBM-AS400.                                             
005200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                          
005300                   UPSI-0 IS UPSI-SWITCH-0                                
005400                       ON  STATUS IS UPSI-0-ON                            
005500                       OFF STATUS IS UPSI-0-OFF.                          
005600*                        UPSI-0 ON = TAKE RUN DATE FROM THE               
005700*                        WK-W00-TEST-RUN-DATE PARAMETER CARD              
005800*                        INSTEAD OF THE SYSTEM CLOCK.                     
005900 INPUT-OUTPUT SECTION.                                                    
006000 FILE-CONTROL.                                                            
006100     SELECT TASK-FILE-IN     ASSIGN TO DATABASE-TASKFILI                  
006200            ORGANIZATION     IS SEQUENTIAL                                
006300            ACCESS MODE      IS SEQUENTIAL                                
006400            FILE STATUS      IS WK-C-FILE-STATUS.                         
006500     SELECT TASK-FILE-OUT    ASSIGN TO DATABASE-TASKFILO                  
006600            ORGANIZATION     IS SEQUENTIAL                                
006700            ACCESS MODE      IS SEQUENTIAL                                
006800            FILE STATUS      IS WK-W00-FILE-STATUS-OUT.                   
006900*                                                                         
007000 EJECT                                                                    
007100***************                                                           
007200 DATA DIVISION.                                                           
007300***************                                                           
007400 FILE SECTION.                                                            
007500**************                                                            
007600 FD  TASK-FILE-IN                                                         
007700     LABEL RECORDS ARE OMITTED                                            
007800     DATA RECORD IS TASK-FILE-IN-REC.                                     
007900 01  TASK-FILE-IN-REC           PIC X(200).                               
008000*                                                                         
008100 FD  TASK-FILE-OUT                                                        
008200     LABEL RECORDS ARE OMITTED                                            
008300     DATA RECORD IS TASK-FILE-OUT-REC.                                    
008400 01  TASK-FILE-OUT-REC          PIC X(200).                               
008500*                                                                         
008600*************************                                                 
008700 WORKING-STORAGE SECTION.                                                 
008800*************************                                                 
008900 01  FILLER              PIC X(24)  VALUE                                 
009000     "** PROGRAM TSKSCHED **".                                            
009100*                                                                         
009200* ------------------ PROGRAM WORKING STORAGE -------------------*         
009300 01  WK-C-COMMON.                                                         
009400     COPY TSKCMWS.                                                        
009500*                                                                         
009600     COPY TSKREC.                                                         
009700*                                                                         
009800 01  WK-W00-CONTROL-WORK.                                                 
009900     05  WK-W00-EOF-FLAG         PIC X(01) VALUE "N".                     
010000         88  WK-W00-END-OF-TASKS     VALUE "Y".                           
010100     05  WK-W00-FILE-STATUS-OUT  PIC X(02).                               
010200         88  WK-W00-OUT-SUCCESSFUL   VALUES "00" "04".                    
010300     05  WK-W00-RECS-READ        PIC S9(07) COMP VALUE ZERO.              
010400     05  WK-W00-RECS-CHANGED     PIC S9(07) COMP VALUE ZERO.              
010500     05  WK-W00-TEST-RUN-DATE    PIC 9(08) VALUE ZERO.                    
010600*                                                                         
010700 01  WK-W00-SYSDATE-VIEW.                                                 
010800     05  WK-W00-SYSDATE          PIC 9(06).                               
010900 01  WK-W00-SYSDATE-PARTS REDEFINES WK-W00-SYSDATE-VIEW.                  
011000     05  WK-W00-SYS-YY           PIC 9(02).                               
011100     05  WK-W00-SYS-MM           PIC 9(02).                               
011200     05  WK-W00-SYS-DD           PIC 9(02).                               
011300*                        6-DIGIT SYSTEM CLOCK DATE - WINDOWED             
011400*                        INTO WK-COMMON-RUN-DATE BY A100 BELOW.           
011500*                                                                         
011600 EJECT                                                                    
011700*****************************                                             
011800 PROCEDURE DIVISION.                                                      
011900*****************************                                             
012000 MAIN-MODULE.                                                             
012100     PERFORM A000-START-PROGRAM-ROUTINE                                   
012200        THRU A099-START-PROGRAM-ROUTINE-EX.                               
012300     PERFORM B000-MAIN-PROCESSING                                         
012400        THRU B099-MAIN-PROCESSING-EX.                                     
012500     PERFORM Z000-END-PROGRAM-ROUTINE                                     
012600        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
012700     GOBACK.                                                              
012800*                                                                         
012900*---------------------------------------------------------------*         
013000 A000-START-PROGRAM-ROUTINE.                                              
013100*---------------------------------------------------------------*         
013200     PERFORM A100-ESTABLISH-RUN-DATE                                      
013300        THRU A199-ESTABLISH-RUN-DATE-EX.                                  
013400*                                                                         
013500     OPEN    INPUT TASK-FILE-IN.                                          
013600     IF      NOT WK-C-SUCCESSFUL                                          
013700             DISPLAY "TSKSCHED - OPEN FILE ERROR - TASK-FILE-IN"          
013800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
013900             GO TO Y900-ABNORMAL-TERMINATION.                             
014000*                                                                         
014100     OPEN    OUTPUT TASK-FILE-OUT.                                        
014200     IF      NOT WK-W00-OUT-SUCCESSFUL                                    
014300             DISPLAY "TSKSCHED - OPEN FILE ERROR - TASK-FILE-OUT"         
014400             DISPLAY "FILE STATUS IS " WK-W00-FILE-STATUS-OUT             
014500             GO TO Y900-ABNORMAL-TERMINATION.                             
014600*                                                                         
014700*---------------------------------------------------------------*         
014800 A099-START-PROGRAM-ROUTINE-EX.                                           
014900*---------------------------------------------------------------*         
015000     EXIT.                                                                
015100*                                                                         
015200*---------------------------------------------------------------*         
015300 A100-ESTABLISH-RUN-DATE.                                                 
015400*    UPSI-0 ON TAKES THE RUN DATE FROM A PARAMETER CARD (TEST             
015500*    REGION ONLY).  OTHERWISE THE 6-DIGIT SYSTEM CLOCK DATE IS            
015600*    WINDOWED INTO A FULL 4-DIGIT YEAR - 50 THROUGH 99 IS                 
015700*    TAKEN AS 19XX, 00 THROUGH 49 AS 20XX.                                
015800*---------------------------------------------------------------*         
015900     IF      UPSI-0-ON                                                    
016000             ACCEPT   WK-W00-TEST-RUN-DATE FROM SYSIN                     
016100             MOVE     WK-W00-TEST-RUN-DATE TO WK-COMMON-RUN-DATE          
016200             GO TO A199-ESTABLISH-RUN-DATE-EX.                            
016300*                                                                         
016400     ACCEPT  WK-W00-SYSDATE      FROM DATE.                               
016500     IF      WK-W00-SYS-YY < 50                                           
016600             COMPUTE WK-COMMON-DATE-CCYY = 2000 + WK-W00-SYS-YY           
016700     ELSE                                                                 
016800             COMPUTE WK-COMMON-DATE-CCYY = 1900 + WK-W00-SYS-YY.          
016900     MOVE    WK-W00-SYS-MM       TO  WK-COMMON-DATE-MM.                   
017000     MOVE    WK-W00-SYS-DD       TO  WK-COMMON-DATE-DD.                   
017100     MOVE    WK-COMMON-DATE      TO  WK-COMMON-RUN-DATE.                  
017200*                                                                         
017300*---------------------------------------------------------------*         
017400 A199-ESTABLISH-RUN-DATE-EX.                                              
017500*---------------------------------------------------------------*         
017600     EXIT.                                                                
017700*                                                                         
017800*---------------------------------------------------------------*         
017900 B000-MAIN-PROCESSING.                                                    
018000*---------------------------------------------------------------*         
018100     PERFORM B100-READ-TASK-RECORD                                        
018200        THRU B199-READ-TASK-RECORD-EX.                                    
018300     PERFORM B150-PROCESS-ONE-TASK                                        
018400        THRU B159-PROCESS-ONE-TASK-EX                                     
018500        UNTIL WK-W00-END-OF-TASKS.                                        
018600*                                                                         
018700*---------------------------------------------------------------*         
018800 B099-MAIN-PROCESSING-EX.                                                 
018900*---------------------------------------------------------------*         
019000     EXIT.                                                                
019100*                                                                         
019200*---------------------------------------------------------------*         
019300 B150-PROCESS-ONE-TASK.                                                   
019400*---------------------------------------------------------------*         
019500     PERFORM B200-ESCALATE-PRIORITY                                       
019600        THRU B299-ESCALATE-PRIORITY-EX.                                   
019700     PERFORM B300-REWRITE-TASK-RECORD                                     
019800        THRU B399-REWRITE-TASK-RECORD-EX.                                 
019900     PERFORM B100-READ-TASK-RECORD                                        
020000        THRU B199-READ-TASK-RECORD-EX.                                    
020100*                                                                         
020200*---------------------------------------------------------------*         
020300 B159-PROCESS-ONE-TASK-EX.                                                
020400*---------------------------------------------------------------*         
020500     EXIT.                                                                
020600*                                                                         
020700*---------------------------------------------------------------*         
020800 B100-READ-TASK-RECORD.                                                   
020900*---------------------------------------------------------------*         
021000     READ    TASK-FILE-IN INTO TASK-RECORD                                
021100             AT END                                                       
021200                 SET WK-W00-END-OF-TASKS TO TRUE                          
021300                 GO TO B199-READ-TASK-RECORD-EX.                          
021400*                                                                         
021500     IF      NOT WK-C-SUCCESSFUL                                          
021600             DISPLAY "TSKSCHED - READ FILE ERROR - TASK-FILE-IN"          
021700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
021800             GO TO Y900-ABNORMAL-TERMINATION.                             
021900*                                                                         
022000     ADD     1                   TO  WK-W00-RECS-READ.                    
022100*                                                                         
022200*---------------------------------------------------------------*         
022300 B199-READ-TASK-RECORD-EX.                                                
022400*---------------------------------------------------------------*         
022500     EXIT.                                                                
022600*                                                                         
022700*---------------------------------------------------------------*         
022800 B200-ESCALATE-PRIORITY.                                                  
022900*    ASK TSKPLCY FOR THE ESCALATION CANDIDATE.  ONLY A STRICTLY           
023000*    HIGHER RESULT IS APPLIED - TSKPLCY NEVER RETURNS A LOWER             
023100*    PRIORITY THAN IT WAS GIVEN, SO "NOT EQUAL" IS "HIGHER".              
023200*---------------------------------------------------------------*         
023300     MOVE    SPACES                  TO  WK-PLCY-RECORD.                  
023400     SET     PLCY-FN-ESCALATE        TO TRUE.                             
023500     MOVE    TASK-STATUS             TO  WK-PLCY-STATUS.                  
023600     MOVE    TASK-PRIORITY           TO  WK-PLCY-PRIORITY.                
023700     MOVE    TASK-DUE-DATE           TO  WK-PLCY-DUE-DATE.                
023800     MOVE    WK-COMMON-RUN-DATE      TO  WK-PLCY-RUN-DATE.                
023900*                                                                         
024000     CALL    "TSKPLCY"               USING WK-PLCY-RECORD.                
024100*                                                                         
024200     IF      WK-PLCY-OUT-PRIORITY NOT = TASK-PRIORITY                     
024300             MOVE WK-PLCY-OUT-PRIORITY  TO  TASK-PRIORITY                 
024400             MOVE WK-COMMON-RUN-DATE    TO  TASK-UPDATED                  
024500             SET  WK-C-CACHE-WAS-INVALIDATED TO TRUE                      
024600             ADD  1                     TO  WK-W00-RECS-CHANGED.          
024700*                                                                         
024800*---------------------------------------------------------------*         
024900 B299-ESCALATE-PRIORITY-EX.                                               
025000*---------------------------------------------------------------*         
025100     EXIT.                                                                
025200*                                                                         
025300*---------------------------------------------------------------*         
025400 B300-REWRITE-TASK-RECORD.                                                
025500*---------------------------------------------------------------*         
025600     MOVE    TASK-RECORD             TO  TASK-FILE-OUT-REC.               
025700     WRITE   TASK-FILE-OUT-REC.                                           
025800     IF      NOT WK-W00-OUT-SUCCESSFUL                                    
025900             DISPLAY "TSKSCHED - WRITE FILE ERROR - TASK-FILE-OUT"        
026000             DISPLAY "FILE STATUS IS " WK-W00-FILE-STATUS-OUT             
026100             GO TO Y900-ABNORMAL-TERMINATION.                             
026200*                                                                         
026300*---------------------------------------------------------------*         
026400 B399-REWRITE-TASK-RECORD-EX.                                             
026500*---------------------------------------------------------------*         
026600     EXIT.                                                                
026700*                                                                         
026800 Y900-ABNORMAL-TERMINATION.                                               
026900     PERFORM Z000-END-PROGRAM-ROUTINE                                     
027000        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
027100     MOVE    16                      TO  RETURN-CODE.                     
027200     GOBACK.                                                              
027300*                                                                         
027400*---------------------------------------------------------------*         
027500 Z000-END-PROGRAM-ROUTINE.                                                
027600*---------------------------------------------------------------*         
027700     CLOSE   TASK-FILE-IN.                                                
027800     IF      NOT WK-C-SUCCESSFUL                                          
027900             DISPLAY "TSKSCHED - CLOSE FILE ERROR - TASK-FILE-IN"         
028000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.                  
028100*                                                                         
028200     CLOSE   TASK-FILE-OUT.                                               
028300     IF      NOT WK-W00-OUT-SUCCESSFUL                                    
028400             DISPLAY "TSKSCHED - CLOSE FILE ERROR - TASK-FILE-OUT"        
028500             DISPLAY "FILE STATUS IS " WK-W00-FILE-STATUS-OUT.            
028600*                                                                         
028700     DISPLAY "TSKSCHED - TASKS READ    = " WK-W00-RECS-READ.              
028800     DISPLAY "TSKSCHED - TASKS CHANGED = " WK-W00-RECS-CHANGED.           
028900     IF      WK-C-CACHE-WAS-INVALIDATED                                   
029000             DISPLAY "TSKSCHED - ANALYTICS CACHE INVALIDATED".            
029100*                                                                         
029200*---------------------------------------------------------------*         
029300 Z099-END-PROGRAM-ROUTINE-EX.                                             
029400*---------------------------------------------------------------*         
029500     EXIT.                                                                
029600*                                                                         
029700******************************************************************        
029800*************** END OF PROGRAM SOURCE - TSKSCHED ***************          
029900******************************************************************        
