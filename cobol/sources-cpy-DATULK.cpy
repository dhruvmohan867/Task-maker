000100* DATULK.cpybk                                                            
000200* LINKAGE RECORD FOR CALL "TSKDATU" - DATE/JULIAN-NUMBER                  
000300* CONVERSION AND MONDAY-OF-WEEK LOOKUP, SHARED BY TSKANLYT'S              
000400* WEEKLY TREND BUCKETING.                                                 
000500*----------------------------------------------------------------*        
000600* HISTORY OF MODIFICATION:                                                
000700*----------------------------------------------------------------*        
000800* TAGNDU1 TMPTNC 1996-04-22 - INITIAL VERSION.                            
000900*----------------------------------------------------------------*        
001000 01  WK-DATU-RECORD.                                                      
001100     05  WK-DATU-INPUT.                                                   
001200         10  WK-DATU-FUNCTION        PIC X(04).                           
001300             88  DATU-FN-DATE-TO-JULIAN  VALUE "JULN".                    
001400             88  DATU-FN-JULIAN-TO-DATE  VALUE "CDAT".                    
001500             88  DATU-FN-MONDAY-OF-WEEK  VALUE "MOND".                    
001600         10  WK-DATU-IN-DATE         PIC 9(08).                           
001700         10  WK-DATU-IN-DATE-X REDEFINES WK-DATU-IN-DATE.                 
001800             15  WK-DATU-IN-CCYY         PIC 9(04).                       
001900             15  WK-DATU-IN-MM           PIC 9(02).                       
002000             15  WK-DATU-IN-DD           PIC 9(02).                       
002100*                        USED BY JULN AND MOND - IGNORED BY CDAT.         
002200         10  WK-DATU-IN-JULIAN       PIC S9(09) COMP.                     
002300*                        USED BY CDAT - IGNORED BY JULN/MOND.             
002400     05  WK-DATU-OUTPUT.                                                  
002500         10  WK-DATU-ERROR-FLAG      PIC X(01).                           
002600             88  DATU-NO-ERROR           VALUE "N".                       
002700             88  DATU-BAD-DATE           VALUE "Y".                       
002800         10  WK-DATU-OUT-DATE        PIC 9(08).                           
002900         10  WK-DATU-OUT-DATE-X REDEFINES WK-DATU-OUT-DATE.               
003000             15  WK-DATU-OUT-CCYY        PIC 9(04).                       
003100             15  WK-DATU-OUT-MM          PIC 9(02).                       
003200             15  WK-DATU-OUT-DD          PIC 9(02).                       
003300*                        SET BY CDAT AND MOND - THE CALENDAR DATE         
003400*                        RESULT (FOR MOND, THE MONDAY ON OR               
003500*                        BEFORE WK-DATU-IN-DATE).                         
003600         10  WK-DATU-OUT-JULIAN      PIC S9(09) COMP.                     
003700*                        SET BY JULN AND MOND - THE JULIAN DAY            
003800*                        NUMBER RESULT.                                   
003900         10  FILLER                  PIC X(10).                           
