000100* TSKRPT.cpybk                                                            
000200* ANALYTICS-REPORT-FILE PRINT LINE - ONE PHYSICAL RECORD LAYOUT           
000300* WEARING THREE HATS (SUMMARY / WEEKLY TREND / PRODUCTIVITY) SO           
000400* ONE FD CAN CARRY ALL FOUR REPORT BLOCKS TSKANLYT WRITES.                
000500*----------------------------------------------------------------*        
000600* HISTORY OF MODIFICATION:                                                
000700*----------------------------------------------------------------*        
000800* TAGNRP1 TMPTNC 1996-03-01 - INITIAL VERSION.                            
000900*----------------------------------------------------------------*        
001000 01  RPT-RECORD                 PIC X(132).                               
001100*                                                                         
001200* ---- BLOCK 1 - RUN SUMMARY - ONE LINE PER RUN -----------------*        
001300 01  RPT-SUMMARY-LINE REDEFINES RPT-RECORD.                               
001400     05  RPT-SUM-TAG             PIC X(08).                               
001500     05  FILLER                  PIC X(02).                               
001600     05  RPT-TOTAL               PIC 9(06).                               
001700*                        TOTAL TASK COUNT.                                
001800     05  FILLER                  PIC X(02).                               
001900     05  RPT-DONE                PIC 9(06).                               
002000*                        COUNT WITH STATUS DONE.                          
002100     05  FILLER                  PIC X(02).                               
002200     05  RPT-PENDING             PIC 9(06).                               
002300*                        RPT-TOTAL MINUS RPT-DONE.                        
002400     05  FILLER                  PIC X(02).                               
002500     05  RPT-OVERDUE             PIC 9(06).                               
002600*                        COUNT OVERDUE - SEE TSKPLCY B600.                
002700     05  FILLER                  PIC X(02).                               
002800     05  RPT-COMPLETION-RATE     PIC 9(01)V9(04).                         
002900*                        DONE / TOTAL, 0 IF TOTAL = 0, ROUNDED            
003000*                        TO 4 DECIMALS.                                   
003100     05  FILLER                  PIC X(02).                               
003200     05  RPT-OPEN-CNT            PIC 9(06).                               
003300     05  FILLER                  PIC X(02).                               
003400     05  RPT-INPROG-CNT          PIC 9(06).                               
003500     05  FILLER                  PIC X(02).                               
003600     05  RPT-LOW-CNT             PIC 9(06).                               
003700     05  FILLER                  PIC X(02).                               
003800     05  RPT-MED-CNT             PIC 9(06).                               
003900     05  FILLER                  PIC X(02).                               
004000     05  RPT-HIGH-CNT            PIC 9(06).                               
004100     05  FILLER                  PIC X(43).                               
004200*                                                                         
004300* ---- BLOCK 2 - WEEKLY TREND - 8 LINES, OLDEST WEEK FIRST -------        
004400 01  RPT-TREND-LINE REDEFINES RPT-RECORD.                                 
004500     05  RPT-TRD-TAG             PIC X(08).                               
004600     05  FILLER                  PIC X(02).                               
004700     05  RPT-TRD-WEEK-START      PIC 9(08).                               
004800*                        MONDAY DATE (CCYYMMDD) OF THE WEEK.              
004900     05  FILLER                  PIC X(02).                               
005000     05  RPT-TRD-OPEN-CNT        PIC 9(06).                               
005100     05  FILLER                  PIC X(02).                               
005200     05  RPT-TRD-INPROG-CNT      PIC 9(06).                               
005300     05  FILLER                  PIC X(02).                               
005400     05  RPT-TRD-DONE-CNT        PIC 9(06).                               
005500     05  FILLER                  PIC X(88).                               
005600*                                                                         
005700* ---- BLOCK 3/4 - PRODUCTIVITY BY OWNER, THEN BY ASSIGNEE -------        
005800 01  RPT-PRODUCTIVITY-LINE REDEFINES RPT-RECORD.                          
005900     05  RPT-PRD-TAG             PIC X(08).                               
006000*                        "OWNER" OR "ASSIGNEE" - IDENTIFIES               
006100*                        WHICH OF THE TWO CONTROL-BREAK GROUPS            
006200*                        THIS LINE BELONGS TO.                            
006300     05  FILLER                  PIC X(02).                               
006400     05  RPT-PRD-USER            PIC X(20).                               
006500*                        OWNER OR ASSIGNEE USERNAME -                     
006600*                        "UNASSIGNED" WHEN THE ASSIGNEE IS                
006700*                        BLANK.                                           
006800     05  FILLER                  PIC X(02).                               
006900     05  RPT-PRD-TOTAL           PIC 9(06).                               
007000     05  FILLER                  PIC X(02).                               
007100     05  RPT-PRD-DONE            PIC 9(06).                               
007200     05  FILLER                  PIC X(02).                               
007300     05  RPT-PRD-OVERDUE         PIC 9(06).                               
007400     05  FILLER                  PIC X(76).                               
