000100* TSKCMWS.cpybk                                                           
000200* COMMON WORK AREA - SHARED BY ALL TASK MAINTENANCE / ANALYTICS           
000300* PROGRAMS (TSKPLCY, TSKDATU, TSKSCHED, TSKANLYT).                        
000400*----------------------------------------------------------------*        
000500* TAGNCM1 TMPTNC 1996-02-14 - INITIAL VERSION, LIFTED OFF THE             
000600*                             TRANSFER-VALIDATION COMMON AREA             
000700*                             SO EVERY TASK PGM CHECKS FILE               
000800*                             STATUS THE SAME WAY.                        
000900*----------------------------------------------------------------*        
001000 05  WK-C-FILE-STATUS           PIC X(02).                                
001100     88  WK-C-SUCCESSFUL             VALUE "00".                          
001200     88  WK-C-END-OF-FILE            VALUE "10".                          
001300     88  WK-C-DUPLICATE-KEY          VALUE "22".                          
001400     88  WK-C-RECORD-NOT-FOUND       VALUE "23".                          
001500*                        AS/400 FILE STATUS - SEE IBM STATUS KEY          
001600*                        TABLE FOR THE FULL LIST.                         
001700 05  WK-C-CACHE-INVALID         PIC X(01)  VALUE "N".                     
001800     88  WK-C-CACHE-WAS-INVALIDATED  VALUE "Y".                           
001900*                        SET WHEN A MAINTENANCE PASS CHANGES AT           
002000*                        LEAST ONE TASK RECORD - THE BATCH-WORLD          
002100*                        STAND-IN FOR THE ONLINE ANALYTICS CACHE          
002200*                        INVALIDATION SIGNAL.  NO CACHE EXISTS TO         
002300*                        REBUILD IN THIS JOB - IT IS DISPLAYED /          
002400*                        LOGGED ONLY.                                     
002500*                                                                         
002600* ---------------- GENERAL PURPOSE WORK FIELDS ------------------*        
002700 05  WK-COMMON-DATE-VIEW.                                                 
002800     10  WK-COMMON-DATE          PIC 9(08).                               
002900 05  WK-COMMON-DATE-PARTS REDEFINES WK-COMMON-DATE-VIEW.                  
003000     10  WK-COMMON-DATE-CCYY     PIC 9(04).                               
003100     10  WK-COMMON-DATE-MM       PIC 9(02).                               
003200     10  WK-COMMON-DATE-DD       PIC 9(02).                               
003300*                        ALTERNATE CCYY/MM/DD VIEW OF A WORKING           
003400*                        DATE FIELD - USED BY THE ABEND/TRACE             
003500*                        DISPLAYS SO A DUMP READS LIKE A DATE             
003600*                        INSTEAD OF AN 8-DIGIT NUMBER.                    
003700 05  WK-COMMON-DEBUG-NUM         PIC S9(08) COMP.                         
003800 05  WK-COMMON-DEBUG-ALPHA REDEFINES WK-COMMON-DEBUG-NUM                  
003900                                 PIC X(04).                               
004000*                        LETS A DISPLAY STATEMENT DUMP A BINARY           
004100*                        WORK FIELD IN HEX/ALPHA WHEN A COUNTER           
004200*                        LOOKS WRONG ON THE OPERATOR CONSOLE.             
004300 05  WK-COMMON-RUN-DATE          PIC 9(08).                               
004400*                        RUN-DATE - TODAY, DAY-GRANULAR, PASSED           
004500*                        DOWN TO TSKPLCY/TSKDATU ON EVERY CALL.           
004600 05  FILLER                      PIC X(10) VALUE SPACES.                  
