000100* TSKREC.cpybk                                                            
000200* TASK-RECORD - ONE LINE-SEQUENTIAL RECORD PER TASK.                      
000300* USED BY TSKSCHED (MAINTENANCE PASS, READ AND REWRITE) AND               
000400* TSKANLYT (ANALYTICS PASS, READ ONLY).                                   
000500*----------------------------------------------------------------*        
000600* HISTORY OF MODIFICATION:                                                
000700*----------------------------------------------------------------*        
000800* TAGNRC3 TMPTNC 1999-11-08 - Y2K - TASK-DUE-DATE/TASK-CREATED/           
000900*                             TASK-UPDATED WIDENED FROM 6-DIGIT           
001000*                             YYMMDD TO 8-DIGIT CCYYMMDD SO THE           
001100*                             CENTURY NO LONGER HAS TO BE                 
001200*                             INFERRED.  RECORD WIDTH UNCHANGED           
001300*                             BY TAKING IT OUT OF THE FILLER PAD.         
001400* TAGNRC2 TMPTNC 1997-06-02 - ADD 88-LEVELS FOR STATUS/PRIORITY           
001500*                             ENUM VALUES SO TSKPLCY DOES NOT             
001600*                             COMPARE AGAINST LITERALS.                   
001700* TAGNRC1 TMPTNC 1996-02-14 - INITIAL VERSION.                            
001800*----------------------------------------------------------------*        
001900 01  TASK-RECORD.                                                         
002000     05  TASK-ID                PIC X(10).                                
002100*                        UNIQUE TASK IDENTIFIER.                          
002200     05  TASK-TITLE              PIC X(40).                               
002300*                        SHORT TITLE - REQUIRED, TRIMMED ON               
002400*                        NORMALIZE.                                       
002500     05  TASK-DESC               PIC X(60).                               
002600*                        FREE-TEXT DESCRIPTION.                           
002700     05  TASK-STATUS             PIC X(11).                               
002800         88  TASK-ST-OPEN            VALUE "OPEN".                        
002900         88  TASK-ST-IN-PROGRESS      VALUE "IN_PROGRESS".                
003000         88  TASK-ST-DONE             VALUE "DONE".                       
003100     05  TASK-PRIORITY           PIC X(06).                               
003200         88  TASK-PR-LOW              VALUE "LOW".                        
003300         88  TASK-PR-MEDIUM           VALUE "MEDIUM".                     
003400         88  TASK-PR-HIGH             VALUE "HIGH".                       
003500     05  TASK-DUE-DATE           PIC 9(08).                               
003600*                        DUE DATE, CCYYMMDD, 0 = NO DUE DATE.             
003700     05  TASK-ASSIGNEE           PIC X(20).                               
003800*                        USERNAME ASSIGNED TO THE TASK, MAY BE            
003900*                        BLANK.                                           
004000     05  TASK-OWNER              PIC X(20).                               
004100*                        USERNAME WHO CREATED THE TASK.                   
004200     05  TASK-CREATED            PIC 9(08).                               
004300*                        CREATION DATE, CCYYMMDD.                         
004400     05  TASK-UPDATED            PIC 9(08).                               
004500*                        LAST-MODIFIED DATE, CCYYMMDD - RESET TO          
004600*                        RUN-DATE WHEN TSKSCHED ESCALATES THE             
004700*                        PRIORITY.                                        
004800     05  FILLER                  PIC X(09) VALUE SPACES.                  
004900*                        PAD TO A ROUND 200-BYTE RECORD - ROOM            
005000*                        FOR THE NEXT FIELD WITHOUT AN LRECL              
005100*                        CHANGE.                                          
005200*                                                                         
005300 01  TASK-DUE-DATE-X REDEFINES TASK-RECORD.                               
005400     05  FILLER                  PIC X(127).                              
005500     05  TASK-DUE-DATE-PARTS.                                             
005600         10  TASK-DUE-CCYY           PIC 9(04).                           
005700         10  TASK-DUE-MM             PIC 9(02).                           
005800         10  TASK-DUE-DD             PIC 9(02).                           
005900     05  FILLER                  PIC X(65).                               
006000*                        ALTERNATE CCYY/MM/DD VIEW OF                     
006100*                        TASK-DUE-DATE - USED WHEN BUILDING THE           
006200*                        WEEKLY-TREND REPORT LINE.                        
